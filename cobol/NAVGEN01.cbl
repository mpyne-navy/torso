000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.             NAVGEN01                                         
000300 AUTHOR.                 ASHLEY LINDQUIST                                 
000400 INSTALLATION.           BUPERS DET SAN DIEGO                             
000500 DATE-WRITTEN.           02/03/85                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.               UNCLASSIFIED - FOR OFFICIAL USE ONLY             
000800                                                                          
000900***************************************************************           
001000* NAVGEN01 - TEST-DATA GENERATOR, BILLET MASTER               *           
001100* WRITES N SYNTHETIC BILLET RECORDS FROM WEIGHTED RATE AND     *          
001200* PAYGRADE DRAW TABLES SO TORSO CAN BE EXERCISED WITHOUT A     *          
001300* LIVE BUPERS EXTRACT ON HAND.                                 *          
001400***************************************************************           
001500*                                                              *          
001600* CHANGE LOG.                                                  *          
001700*   02/03/85  A.LINDQUIST  REQ 8502-A  ORIGINAL CODING, TABLES *          
001800*             SEEDED FROM RATE-DRAW AND GRADE-DRAW CARDS.      *          
001900*   04/19/85  D.WOUDENBERG REQ 8504-C  UIC/BSC KEY SYNTHESIS   *          
002000*             ADDED, BSC FORCED TO A MULTIPLE OF 5.            *          
002100*   10/02/86  S.KWABI      REQ 8610-B  RECORD-COUNT PARAMETER  *          
002200*             CARD, DEFAULTS TO 10 WHEN BLANK.                 *          
002300*   03/11/89  A.LINDQUIST  REQ 8903-D  HEADER RECORD ADDED TO  *          
002400*             OUTPUT MASTER PER BUPERS DATA STANDARDS BOARD.   *          
002500*   09/27/94  D.WOUDENBERG REQ 9409-A  SWITCHED TO A LINEAR    *          
002600*             CONGRUENTIAL DRAW SO RESULTS REPEAT ON A GIVEN   *          
002700*             SEED CARD FOR REGRESSION TESTING.                *          
002800*   12/03/98  S.KWABI      REQ 9812-Y2K  YEAR FIELDS REVIEWED  *          
002900*             FOR CENTURY ROLLOVER -- NONE PRESENT IN THIS     *          
003000*             PROGRAM.  LOGGED PER Y2K REMEDIATION PLAN.       *          
003100*   06/14/01  A.LINDQUIST  REQ 0106-B  TITLE SYNTHESIS TABLE   *          
003200*             EXPANDED TO 10 STOCK JOB TITLES.                 *          
003300*   03/04/03  S.KWABI      REQ 0303-C  BIN IS THE MASTER KEY   *          
003400*             PER THE RECORD LAYOUT STANDARD -- DRAW-UNTIL-    *          
003500*             UNIQUE CHECK ADDED AGAINST A BIN HOLD TABLE, THE *          
003600*             SAME IDIOM NAVGEN02 USES FOR DODID.              *          
003700*   03/04/03  S.KWABI      REQ 0303-C  PARAMETER-CARD CHECKS   *          
003800*             RECAST AS ONE CASCADING VALIDATION PARAGRAPH     *          
003900*             PER THE SHOP'S STRUCTURED-CODING STANDARD.       *          
004000*   03/11/03  D.WOUDENBERG REQ 0304-B  ANOTHER COMMENT PASS    *          
004100*             PER THE SHOP DOCUMENTATION STANDARD -- REASON    *          
004200*             FOR EVERY DRAW, EVERY TABLE, AND EVERY CONSTANT  *          
004300*             WRITTEN OUT IN FULL FOR THE NEXT PROGRAMMER.     *          
004400*                                                               *         
004500***************************************************************           
004600                                                                          
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900                                                                          
005000*    C01 GIVES THE OPERATOR CONSOLE A TOP-OF-FORM CHANNEL FOR             
005100*    ANY PRINTED LISTING THAT MIGHT BE HUNG OFF THIS RUN LATER.           
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM.                                                  
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700                                                                          
005800*    OUTPUT BILLET MASTER -- CSV IMAGE, ONE RECORD PER                    
005900*    SYNTHESIZED BILLET, HEADER RECORD FIRST.                             
006000     SELECT BILLET-MASTER                                                 
006100         ASSIGN TO BILMAST                                                
006200         ORGANIZATION IS LINE SEQUENTIAL.                                 
006300                                                                          
006400*    SINGLE-CARD RUN PARAMETER FILE -- RECORD COUNT AND SEED.             
006500     SELECT PARM-CARD                                                     
006600         ASSIGN TO PARMIN                                                 
006700         ORGANIZATION IS LINE SEQUENTIAL.                                 
006800                                                                          
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100                                                                          
007200 FD  BILLET-MASTER                                                        
007300     LABEL RECORD IS STANDARD                                             
007400     DATA RECORD IS O-BILLET-REC.                                         
007500                                                                          
007600*    OUTPUT CSV IMAGE -- SEE OB-BILLET-REC FOR THE FIELD LAYOUT           
007700*    THAT GETS STRUNG INTO THIS RECORD BY 3100-WRITE-BILLET.              
007800 01  O-BILLET-REC.                                                        
007900     05  FILLER                  PIC X(90).                               
008000                                                                          
008100 FD  PARM-CARD                                                            
008200     LABEL RECORD IS STANDARD                                             
008300     DATA RECORD IS I-PARM-REC.                                           
008400                                                                          
008500*    RUN PARAMETER CARD -- COUNT OF RECORDS TO GENERATE AND               
008600*    THE CONGRUENTIAL-GENERATOR SEED.  MISSING CARD DEFAULTS              
008700*    ARE SUPPLIED BY THE AT END CLAUSE IN 1000-INIT.                      
008800 01  I-PARM-REC.                                                          
008900     05  I-PARM-COUNT            PIC 9(5).                                
009000     05  I-PARM-SEED             PIC 9(9).                                
009100     05  FILLER                  PIC X(66).                               
009200                                                                          
009300 WORKING-STORAGE SECTION.                                                 
009400                                                                          
009500*    10/02/86 RECORD COUNTER AND GENERATION TARGET KEPT AS                
009600*    STANDALONE 77-LEVELS PER SHOP CODING STANDARD.  C-RECNBR             
009700*    DRIVES THE MAIN LOOP AND DOUBLES AS THE BIN-TABLE                    
009800*    SUBSCRIPT; C-GENCNT IS THE TARGET RECORD COUNT, DEFAULTED            
009900*    TO 10 UNTIL THE PARAMETER CARD OVERRIDES IT.                         
010000 77  C-RECNBR                PIC 9(5)    COMP VALUE ZERO.                 
010100 77  C-GENCNT                PIC 9(5)    COMP VALUE 10.                   
010200                                                                          
010300*    ==== LINEAR CONGRUENTIAL PSEUDO-RANDOM STREAM ====                   
010400*    R-SEED CARRIES FORWARD BETWEEN CALLS TO 9000-NEXT-RANDOM.            
010500*    MULTIPLIER/INCREMENT/MODULUS ARE THE CONSTANTS THAT WERE             
010600*    HAND-PICKED IN REQ 9409-A TO GIVE A LONG, WELL-SPREAD                
010700*    PERIOD OVER THE RANGES THIS PROGRAM DRAWS FROM.                      
010800 01  R-WORK-AREA.                                                         
010900*        -- PRIMED FROM THE PARM CARD SEED, THEN OVERWRITTEN              
011000*           BY EVERY CALL TO 9000-NEXT-RANDOM --                          
011100     05  R-SEED               PIC 9(8)    COMP.                           
011200*        -- MULTIPLIER, INCREMENT AND MODULUS ARE FIXED SHOP              
011300*           CONSTANTS, NOT PARAMETER-DRIVEN --                            
011400     05  R-MULTIPLIER         PIC 9(4)    COMP                            
011500                 VALUE 7141.                                              
011600     05  R-INCREMENT          PIC 9(5)    COMP                            
011700                 VALUE 54773.                                             
011800     05  R-MODULUS            PIC 9(8)    COMP                            
011900                 VALUE 99999989.                                          
012000*        -- INTERMEDIATE PRODUCT NEEDS 13 DIGITS TO HOLD                  
012100*           SEED TIMES MULTIPLIER WITHOUT TRUNCATION --                   
012200     05  R-TEMP               PIC 9(13)   COMP.                           
012300     05  R-QUOT               PIC 9(8)    COMP.                           
012400*        -- R-DRAW IS THE RAW 0-99999988 DRAW HANDED BACK                 
012500*           TO EVERY CALLING PARAGRAPH --                                 
012600     05  R-DRAW               PIC 9(8)    COMP.                           
012700     05  R-PCT-DRAW           PIC 9(3)    COMP.                           
012800     05  R-REM                PIC 9(8)    COMP.                           
012900     05  FILLER               PIC X(10)   VALUE SPACES.                   
013000                                                                          
013100*    ==== UIC TRAILING-CHARACTER TABLE (DIGIT OR ALPHA) ====              
013200*    THE LAST POSITION OF A SYNTHESIZED UIC IS EITHER A DIGIT             
013300*    0-9 OR THE LETTER 'A' -- SEE 1400-LOAD-UIC-CHAR-TABLE.               
013400 01  WK-UIC-CHAR-TABLE.                                                   
013500     05  WK-UIC-CHAR OCCURS 11 TIMES     PIC X.                           
013600     05  FILLER                  PIC X(10)   VALUE SPACES.                
013700                                                                          
013800*    ==== BIN UNIQUENESS TABLE ====                                       
013900*    03/04/03 HOLDS EVERY BIN ALREADY WRITTEN THIS RUN SO                 
014000*    2310-DRAW-BIN CAN RE-DRAW ON A COLLISION -- BIN IS THE               
014100*    UNIQUE PRIMARY KEY OF THE BILLET MASTER RECORD LAYOUT.               
014200*    SIZED TO THE SAME 500-ROW CAP AS NAVSIM01'S BILLET TABLE.            
014300 01  WK-BIN-TABLE.                                                        
014400     05  WK-BIN-ROW OCCURS 500 TIMES                                      
014500             INDEXED BY WK-IDX3.                                          
014600*            -- INDEXED, NOT SUBSCRIPTED, SINCE THE SEARCH IN             
014700*               2311-BIN-SEARCH RUNS ONCE PER RECORD BUILT --             
014800         10  WK-BIN              PIC X(9).                                
014900         10  FILLER              PIC X(3).                                
015000                                                                          
015100*    ==== OUTPUT RECORD BUILD AREA ====                                   
015200*    ONE ROW BUILT PER PASS OF 2000-BUILD-BILLET, THEN STRUNG             
015300*    TO CSV BY 3100-WRITE-BILLET.  THE THREE REDEFINES BELOW              
015400*    GIVE US A PREFIX+NUMBER VIEW OF EACH SYNTHESIZED KEY SO              
015500*    THE NUMERIC PORTION CAN BE COMPUTED DIRECTLY.                        
015600 01  OB-BILLET-REC.                                                       
015700     05  OB-BIN               PIC X(9).                                   
015800*        -- 8-DIGIT NUMBER BEHIND THE FIXED 'B' PREFIX --                 
015900     05  OB-BIN-R REDEFINES OB-BIN.                                       
016000         10  OB-BIN-PFX       PIC X       VALUE 'B'.                      
016100         10  OB-BIN-NUM       PIC 9(8).                                   
016200     05  OB-UIC               PIC X(6).                                   
016300*        -- 4-DIGIT NUMBER PLUS ONE TRAILING DIGIT-OR-'A'                 
016400*           CHARACTER BEHIND THE FIXED 'N' PREFIX --                      
016500     05  OB-UIC-R REDEFINES OB-UIC.                                       
016600         10  OB-UIC-PFX       PIC X       VALUE 'N'.                      
016700         10  OB-UIC-NUM       PIC 9(4).                                   
016800         10  OB-UIC-CHR       PIC X.                                      
016900     05  OB-BSC               PIC X(6).                                   
017000*        -- 5-DIGIT NUMBER, ALWAYS A MULTIPLE OF 5, BEHIND                
017100*           THE FIXED 'S' PREFIX PER REQ 8504-C --                        
017200     05  OB-BSC-R REDEFINES OB-BSC.                                       
017300         10  OB-BSC-PFX       PIC X       VALUE 'S'.                      
017400         10  OB-BSC-NUM       PIC 9(5).                                   
017500     05  OB-TITLE             PIC X(40).                                  
017600     05  OB-TYPE              PIC X(3).                                   
017700     05  OB-RATE              PIC X(3).                                   
017800     05  OB-PAYGRD            PIC X(3).                                   
017900*        -- NEC FIELDS ARE CARRIED FOR LAYOUT COMPATIBILITY               
018000*           WITH THE LIVE EXTRACT BUT THIS GENERATOR NEVER                
018100*           DRAWS THEM -- ALWAYS WRITTEN AS 'NO NEC' --                   
018200     05  OB-NEC1              PIC X(4)    VALUE 'N000'.                   
018300     05  OB-NEC2              PIC X(4)    VALUE 'N000'.                   
018400     05  FILLER               PIC X(4)    VALUE SPACES.                   
018500                                                                          
018600*    03/11/89 CSV HEADER RECORD, WRITTEN ONCE AT OPEN TIME.               
018700 01  OH-HEADER-REC.                                                       
018800     05  FILLER  PIC X(90) VALUE                                          
018900         'BIN,UIC,BSC,TITLE,TYPE,RATE,PAYGRD,NEC1,NEC2'.                  
019000                                                                          
019100*    ==== WEIGHTED RATE DRAW TABLE, CUMULATIVE PERCENT ====               
019200*    2110-RATE-SEARCH WALKS THIS TABLE LOOKING FOR THE FIRST              
019300*    ROW WHOSE CUMULATIVE PERCENT EXCEEDS THE DRAW -- THAT                
019400*    GIVES US THE BUPERS FLEETWIDE RATING-STRENGTH MIX.                   
019500 01  WK-RATE-DRAW-TABLE.                                                  
019600     05  WK-RATE-ROW OCCURS 15 TIMES                                      
019700             INDEXED BY WK-IDX.                                           
019800         10  WK-RATE-CODE     PIC X(3).                                   
019900         10  WK-RATE-CUM      PIC 9(3)    COMP.                           
020000     05  FILLER               PIC X(10)   VALUE SPACES.                   
020100                                                                          
020200*    ==== WEIGHTED PAYGRADE DRAW TABLE, CUMULATIVE PERCENT ====           
020300*    SAME CUMULATIVE-PERCENT TECHNIQUE AS THE RATE TABLE                  
020400*    ABOVE, SKEWED TOWARD THE JUNIOR PAYGRADES.                           
020500 01  WK-GRADE-DRAW-TABLE.                                                 
020600     05  WK-GRADE-ROW OCCURS 7 TIMES                                      
020700             INDEXED BY WK-IDX2.                                          
020800         10  WK-GRADE-CODE    PIC X(3).                                   
020900         10  WK-GRADE-CUM     PIC 9(3)    COMP.                           
021000     05  FILLER               PIC X(10)   VALUE SPACES.                   
021100                                                                          
021200*    ==== STOCK JOB-TITLE TABLE (DIRECT SUBSCRIPT) ====                   
021300*    TITLE IS COSMETIC ONLY -- NO BUSINESS RULE READS IT BACK.            
021400 01  WK-TITLE-TABLE.                                                      
021500     05  WK-TITLE-ROW OCCURS 10 TIMES                                     
021600             PIC X(40).                                                   
021700     05  FILLER               PIC X(10)   VALUE SPACES.                   
021800                                                                          
021900*    T-TITLE-IDX HOLDS THE 1-10 SUBSCRIPT COMPUTED IN                     
022000*    2500-DRAW-TITLE -- KEPT SEPARATE FROM THE INDEXED WK-IDX             
022100*    NAMES SINCE THIS TABLE IS SUBSCRIPTED, NOT INDEXED.                  
022200 01  T-WORK-AREA.                                                         
022300     05  T-TITLE-IDX          PIC 9(2)    COMP.                           
022400     05  FILLER               PIC X(10)   VALUE SPACES.                   
022500                                                                          
022600*    SHOP-STANDARD FOUND/NOT-FOUND SWITCH, SHARED BY ALL THE              
022700*    TABLE SEARCHES IN THIS PROGRAM -- ONE INSTANCE IS ENOUGH             
022800*    SINCE THE SEARCHES NEVER NEST.                                       
022900 01  F-WORK-AREA.                                                         
023000     05  F-FOUND-SW           PIC X.                                      
023100         88  F-FOUND              VALUE 'Y'.                              
023200         88  F-NOT-FOUND          VALUE 'N'.                              
023300     05  FILLER               PIC X(10)   VALUE SPACES.                   
023400                                                                          
023500 PROCEDURE DIVISION.                                                      
023600                                                                          
023700*    MAINLINE -- LOAD THE DRAW TABLES, THEN BUILD C-GENCNT                
023800*    BILLET RECORDS ONE AT A TIME.                                        
023900 0000-NAVGEN01.                                                           
024000                                                                          
024100     PERFORM 1000-INIT.                                                   
024200                                                                          
024300*    C-RECNBR ALSO DOUBLES AS THE SUBSCRIPT INTO WK-BIN-TABLE             
024400*    SO EACH BUILT RECORD CAN BE CHECKED AGAINST EVERY BIN                
024500*    ALREADY WRITTEN THIS RUN -- SEE 2310-DRAW-BIN.                       
024600     PERFORM 2000-BUILD-BILLET                                            
024700         VARYING C-RECNBR FROM 1 BY 1                                     
024800             UNTIL C-RECNBR > C-GENCNT.                                   
024900     PERFORM 3000-CLOSING.                                                
025000     STOP RUN.                                                            
025100                                                                          
025200*    READ THE PARAMETER CARD, VALIDATE IT, PRIME THE RANDOM               
025300*    STREAM AND THE OUTPUT FILE, THEN LOAD ALL FOUR DRAW                  
025400*    TABLES BEFORE THE MAIN GENERATION LOOP STARTS.                       
025500 1000-INIT.                                                               
025600                                                                          
025700*        -- MISSING PARM CARD IS NOT AN ERROR HERE, IT JUST               
025800*           MEANS A DEFAULT 10-RECORD RUN WITH SEED 1 --                  
025900     OPEN INPUT PARM-CARD.                                                
026000     READ PARM-CARD                                                       
026100         AT END                                                           
026200             MOVE 10 TO I-PARM-COUNT                                      
026300             MOVE 1 TO I-PARM-SEED.                                       
026400     CLOSE PARM-CARD.                                                     
026500                                                                          
026600     PERFORM 1050-VALIDATE-PARMS THRU 1050-EXIT.                          
026700                                                                          
026800*        -- HEADER RECORD IS WRITTEN BEFORE ANY DETAIL SO                 
026900*           A DOWNSTREAM CSV READER CAN SNIFF THE COLUMNS --              
027000     OPEN OUTPUT BILLET-MASTER.                                           
027100     WRITE O-BILLET-REC FROM OH-HEADER-REC.                               
027200                                                                          
027300     PERFORM 1100-LOAD-RATE-TABLE.                                        
027400     PERFORM 1200-LOAD-GRADE-TABLE.                                       
027500     PERFORM 1300-LOAD-TITLE-TABLE.                                       
027600     PERFORM 1400-LOAD-UIC-CHAR-TABLE.                                    
027700                                                                          
027800*    03/04/03 PARAMETER-CARD CASCADE, SHOP STANDARD STYLE --              
027900*    EACH CHECK EITHER FALLS THROUGH TO THE NEXT ONE OR                   
028000*    HANDLES ITS OWN CASE AND JUMPS TO 1050-EXIT.                         
028100 1050-VALIDATE-PARMS.                                                     
028200                                                                          
028300*        -- A ZERO OR MISSING SEED WOULD START THE GENERATOR              
028400*           AT THE SAME POINT EVERY RUN, SO SUPPLY A DEFAULT --           
028500     IF I-PARM-SEED = ZERO                                                
028600         MOVE 1 TO I-PARM-SEED                                            
028700     END-IF.                                                              
028800     MOVE I-PARM-SEED TO R-SEED.                                          
028900                                                                          
029000*        -- ZERO RECORD COUNT LEAVES THE 77-LEVEL DEFAULT OF              
029100*           10 IN PLACE, NOTHING FURTHER TO CHECK --                      
029200     IF I-PARM-COUNT = ZERO                                               
029300         GO TO 1050-EXIT                                                  
029400     END-IF.                                                              
029500                                                                          
029600*        -- THE BIN-UNIQUENESS TABLE CANNOT HOLD MORE THAN                
029700*           500 ENTRIES, SO A LARGER REQUEST IS CAPPED --                 
029800     IF I-PARM-COUNT > 500                                                
029900         DISPLAY 'Record count exceeds BIN table capacity, '              
030000             'capped at 500'                                              
030100         MOVE 500 TO C-GENCNT                                             
030200         GO TO 1050-EXIT                                                  
030300     END-IF.                                                              
030400                                                                          
030500*        -- ORDINARY IN-RANGE REQUEST, NO WARNING NEEDED --               
030600     MOVE I-PARM-COUNT TO C-GENCNT.                                       
030700                                                                          
030800 1050-EXIT.                                                               
030900     EXIT.                                                                
031000                                                                          
031100*    04/19/85 CUMULATIVE PERCENTS -- WEIGHTS FROM BUPERS                  
031200*    RATING STRENGTH TABLE, ROUNDED TO WHOLE PERCENT.                     
031300 1100-LOAD-RATE-TABLE.                                                    
031400                                                                          
031500*    RATES LOADED IN DESCENDING FLEET STRENGTH ORDER; THE                 
031600*    CUMULATIVE COLUMN IS WHAT 2110-RATE-SEARCH TESTS AGAINST.            
031700*    HM IS THE LARGEST SINGLE RATING IN THE FLEET, SO IT                  
031800*    CARRIES THE WIDEST BUCKET (0-27).                                    
031900     MOVE 'HM'  TO WK-RATE-CODE(1).  MOVE 28  TO WK-RATE-CUM(1).          
032000     MOVE 'MA'  TO WK-RATE-CODE(2).  MOVE 45  TO WK-RATE-CUM(2).          
032100     MOVE 'MM'  TO WK-RATE-CODE(3).  MOVE 55  TO WK-RATE-CUM(3).          
032200     MOVE 'YN'  TO WK-RATE-CODE(4).  MOVE 65  TO WK-RATE-CUM(4).          
032300     MOVE 'OS'  TO WK-RATE-CODE(5).  MOVE 71  TO WK-RATE-CUM(5).          
032400     MOVE 'CS'  TO WK-RATE-CODE(6).  MOVE 76  TO WK-RATE-CUM(6).          
032500     MOVE 'EMN' TO WK-RATE-CODE(7).  MOVE 80  TO WK-RATE-CUM(7).          
032600     MOVE 'IS'  TO WK-RATE-CODE(8).  MOVE 84  TO WK-RATE-CUM(8).          
032700     MOVE 'CWT' TO WK-RATE-CODE(9).  MOVE 87  TO WK-RATE-CUM(9).          
032800     MOVE 'AO'  TO WK-RATE-CODE(10). MOVE 90  TO WK-RATE-CUM(10).         
032900     MOVE 'STG' TO WK-RATE-CODE(11). MOVE 93  TO WK-RATE-CUM(11).         
033000     MOVE 'PS'  TO WK-RATE-CODE(12). MOVE 95  TO WK-RATE-CUM(12).         
033100     MOVE 'PR'  TO WK-RATE-CODE(13). MOVE 97  TO WK-RATE-CUM(13).         
033200     MOVE 'AT'  TO WK-RATE-CODE(14). MOVE 99  TO WK-RATE-CUM(14).         
033300*        -- LAST ROW ALWAYS CARRIES CUMULATIVE 100 SO THE                 
033400*           SEARCH IS GUARANTEED TO FIND A HOME FOR EVERY                 
033500*           0-99 DRAW --                                                  
033600     MOVE 'EN'  TO WK-RATE-CODE(15). MOVE 100 TO WK-RATE-CUM(15).         
033700                                                                          
033800*    WHOLE-PERCENT WEIGHTS FOR EACH PAYGRADE, JUNIOR-HEAVY                
033900*    AS THE FLEET ACTUALLY RUNS.                                          
034000 1200-LOAD-GRADE-TABLE.                                                   
034100                                                                          
034200*        -- E-3 THROUGH E-5 CARRY THE BULK OF THE WEIGHT,                 
034300*           MATCHING THE ACTUAL FLEET PAYGRADE DISTRIBUTION --            
034400     MOVE 'E-3' TO WK-GRADE-CODE(1). MOVE 35  TO WK-GRADE-CUM(1).         
034500     MOVE 'E-4' TO WK-GRADE-CODE(2). MOVE 65  TO WK-GRADE-CUM(2).         
034600     MOVE 'E-5' TO WK-GRADE-CODE(3). MOVE 83  TO WK-GRADE-CUM(3).         
034700     MOVE 'E-6' TO WK-GRADE-CODE(4). MOVE 93  TO WK-GRADE-CUM(4).         
034800     MOVE 'E-7' TO WK-GRADE-CODE(5). MOVE 97  TO WK-GRADE-CUM(5).         
034900     MOVE 'E-8' TO WK-GRADE-CODE(6). MOVE 99  TO WK-GRADE-CUM(6).         
035000*        -- SENIOR CHIEFS ARE THE THINNEST SLICE, ROWS 6-7                
035100*           TOGETHER CARRY ONLY THE TOP TWO PERCENT --                    
035200     MOVE 'E-9' TO WK-GRADE-CODE(7). MOVE 100 TO WK-GRADE-CUM(7).         
035300                                                                          
035400*    06/14/01 TEN STOCK TITLES, DRAWN BY STRAIGHT MODULUS --              
035500*    TITLE IS NOT USED IN ANY BUSINESS RULE.                              
035600 1300-LOAD-TITLE-TABLE.                                                   
035700                                                                          
035800*    DIRECT-SUBSCRIPT TABLE, ONE TITLE PER ROW -- NO SEARCH               
035900*    NEEDED, 2500-DRAW-TITLE INDEXES STRAIGHT IN.  ORDER IS               
036000*    ARBITRARY, PICKED TO COVER A SPREAD OF RATINGS.                      
036100     MOVE 'DECK SEAMAN'               TO WK-TITLE-ROW(1).                 
036200     MOVE 'ENGINEROOM WATCHSTANDER'   TO WK-TITLE-ROW(2).                 
036300     MOVE 'SHIPS SERVICEMAN'          TO WK-TITLE-ROW(3).                 
036400     MOVE 'YEOMAN, ADMIN OFFICE'      TO WK-TITLE-ROW(4).                 
036500     MOVE 'OPERATIONS SPECIALIST'     TO WK-TITLE-ROW(5).                 
036600     MOVE 'CULINARY SPECIALIST'       TO WK-TITLE-ROW(6).                 
036700     MOVE 'ELECTRICIANS MATE'         TO WK-TITLE-ROW(7).                 
036800     MOVE 'INTELLIGENCE SPECIALIST'   TO WK-TITLE-ROW(8).                 
036900     MOVE 'AVIATION ORDNANCEMAN'      TO WK-TITLE-ROW(9).                 
037000     MOVE 'STOREKEEPER'               TO WK-TITLE-ROW(10).                
037100                                                                          
037200*    04/19/85 UIC TRAILING CHARACTER MAY BE A DIGIT OR 'A'.               
037300 1400-LOAD-UIC-CHAR-TABLE.                                                
037400                                                                          
037500*        -- ELEVEN POSSIBLE VALUES, DIGITS 0-9 PLUS ONE                   
037600*           ALPHA CHARACTER, DRAWN MODULUS 11 IN 2300-                    
037700*           BUILD-KEYS --                                                 
037800     MOVE '0' TO WK-UIC-CHAR(1).  MOVE '1' TO WK-UIC-CHAR(2).             
037900     MOVE '2' TO WK-UIC-CHAR(3).  MOVE '3' TO WK-UIC-CHAR(4).             
038000     MOVE '4' TO WK-UIC-CHAR(5).  MOVE '5' TO WK-UIC-CHAR(6).             
038100     MOVE '6' TO WK-UIC-CHAR(7).  MOVE '7' TO WK-UIC-CHAR(8).             
038200     MOVE '8' TO WK-UIC-CHAR(9).  MOVE '9' TO WK-UIC-CHAR(10).            
038300     MOVE 'A' TO WK-UIC-CHAR(11).                                         
038400                                                                          
038500*    ONE PASS BUILDS ONE COMPLETE BILLET ROW: RATE, PAYGRADE,             
038600*    THE THREE SYNTHETIC KEYS, TYPE AND TITLE, THEN WRITES IT.            
038700 2000-BUILD-BILLET.                                                       
038800                                                                          
038900     PERFORM 2100-DRAW-RATE.                                              
039000     PERFORM 2200-DRAW-PAYGRD.                                            
039100     PERFORM 2300-BUILD-KEYS.                                             
039200     PERFORM 2400-DRAW-TYPE.                                              
039300     PERFORM 2500-DRAW-TITLE.                                             
039400     PERFORM 3100-WRITE-BILLET.                                           
039500                                                                          
039600*    WEIGHTED RATE DRAW -- FIRST CUMULATIVE BUCKET THE DRAW               
039700*    FALLS UNDER WINS.                                                    
039800 2100-DRAW-RATE.                                                          
039900                                                                          
040000*        -- REDUCE THE FULL-RANGE DRAW TO A 0-99 PERCENTAGE               
040100*           BEFORE WALKING THE CUMULATIVE TABLE --                        
040200     PERFORM 9000-NEXT-RANDOM.                                            
040300     DIVIDE R-DRAW BY 100 GIVING R-QUOT                                   
040400         REMAINDER R-PCT-DRAW.                                            
040500                                                                          
040600     MOVE 'N' TO F-FOUND-SW.                                              
040700     PERFORM 2110-RATE-SEARCH                                             
040800         VARYING WK-IDX FROM 1 BY 1                                       
040900             UNTIL WK-IDX > 15 OR F-FOUND.                                
041000                                                                          
041100*    STOPS ON THE FIRST ROW WHOSE CUMULATIVE PERCENT IS                   
041200*    GREATER THAN THE 0-99 DRAW.                                          
041300 2110-RATE-SEARCH.                                                        
041400                                                                          
041500     IF R-PCT-DRAW < WK-RATE-CUM(WK-IDX)                                  
041600         MOVE WK-RATE-CODE(WK-IDX) TO OB-RATE                             
041700         MOVE 'Y' TO F-FOUND-SW                                           
041800     END-IF.                                                              
041900                                                                          
042000*    SAME TECHNIQUE AS 2100-DRAW-RATE, OVER THE 7-ROW GRADE               
042100*    TABLE INSTEAD OF THE 15-ROW RATE TABLE.                              
042200 2200-DRAW-PAYGRD.                                                        
042300                                                                          
042400     PERFORM 9000-NEXT-RANDOM.                                            
042500     DIVIDE R-DRAW BY 100 GIVING R-QUOT                                   
042600         REMAINDER R-PCT-DRAW.                                            
042700                                                                          
042800     MOVE 'N' TO F-FOUND-SW.                                              
042900     PERFORM 2210-GRADE-SEARCH                                            
043000         VARYING WK-IDX2 FROM 1 BY 1                                      
043100             UNTIL WK-IDX2 > 7 OR F-FOUND.                                
043200                                                                          
043300*    STOPS ON THE FIRST ROW WHOSE CUMULATIVE PERCENT IS                   
043400*    GREATER THAN THE 0-99 DRAW, SAME AS 2110-RATE-SEARCH.                
043500 2210-GRADE-SEARCH.                                                       
043600                                                                          
043700     IF R-PCT-DRAW < WK-GRADE-CUM(WK-IDX2)                                
043800         MOVE WK-GRADE-CODE(WK-IDX2) TO OB-PAYGRD                         
043900         MOVE 'Y' TO F-FOUND-SW                                           
044000     END-IF.                                                              
044100                                                                          
044200*    04/19/85 BIN/UIC/BSC KEY SYNTHESIS.                                  
044300*    03/04/03 BIN IS NOW DRAWN UNTIL UNIQUE -- SEE 2310-DRAW-             
044400*    BIN -- SINCE THE RECORD LAYOUT CALLS IT THE UNIQUE                   
044500*    PRIMARY KEY OF THE BILLET MASTER.                                    
044600 2300-BUILD-KEYS.                                                         
044700                                                                          
044800     PERFORM 2310-DRAW-BIN                                                
044900         UNTIL F-FOUND.                                                   
045000     MOVE OB-BIN TO WK-BIN(C-RECNBR).                                     
045100                                                                          
045200*        -- UIC: LETTER 'N' PREFIX, 4-DIGIT NUMBER, ONE                   
045300*           TRAILING DIGIT-OR-'A' CHARACTER --                            
045400     PERFORM 9000-NEXT-RANDOM.                                            
045500     DIVIDE R-DRAW BY 10000 GIVING R-QUOT                                 
045600         REMAINDER R-REM.                                                 
045700     MOVE R-REM TO OB-UIC-NUM.                                            
045800     MOVE 'N' TO OB-UIC-PFX.                                              
045900                                                                          
046000*        -- SEPARATE DRAW FOR THE TRAILING CHARACTER SO IT                
046100*           IS NOT CORRELATED WITH THE 4-DIGIT NUMBER ABOVE --            
046200     PERFORM 9000-NEXT-RANDOM.                                            
046300     DIVIDE R-DRAW BY 11 GIVING R-QUOT REMAINDER R-REM.                   
046400     MOVE WK-UIC-CHAR(R-REM + 1) TO OB-UIC-CHR.                           
046500                                                                          
046600*        -- BSC: LETTER 'S' PREFIX, 5-DIGIT NUMBER FORCED TO              
046700*           A MULTIPLE OF 5 PER REQ 8504-C --                             
046800     PERFORM 9000-NEXT-RANDOM.                                            
046900     DIVIDE R-DRAW BY 19999 GIVING R-QUOT                                 
047000         REMAINDER R-REM.                                                 
047100     COMPUTE OB-BSC-NUM = R-REM * 5.                                      
047200     MOVE 'S' TO OB-BSC-PFX.                                              
047300                                                                          
047400*    03/04/03 DRAW-UNTIL-UNIQUE LOOP FOR BIN, SAME IDIOM                  
047500*    NAVGEN02 USES FOR DODID (SEE ITS 2210-DRAW-DODID /                   
047600*    2211-DODID-SEARCH).  SEARCHES ONLY THE BINS ALREADY                  
047700*    STORED FOR RECORDS 1 THROUGH C-RECNBR MINUS 1.                       
047800 2310-DRAW-BIN.                                                           
047900                                                                          
048000*        -- BIN NUMBER IS ALWAYS 8 DIGITS, RANGE 10000000                 
048100*           THROUGH 99999999 --                                           
048200     PERFORM 9000-NEXT-RANDOM.                                            
048300     DIVIDE R-DRAW BY 90000000 GIVING R-QUOT                              
048400         REMAINDER R-REM.                                                 
048500     COMPUTE OB-BIN-NUM = 10000000 + R-REM.                               
048600     MOVE 'B' TO OB-BIN-PFX.                                              
048700                                                                          
048800*        -- FIRST RECORD OF THE RUN HAS NOTHING TO COLLIDE                
048900*           WITH, SO THE SEARCH IS SKIPPED ENTIRELY --                    
049000     MOVE 'Y' TO F-FOUND-SW.                                              
049100     IF C-RECNBR > 1                                                      
049200         MOVE 'N' TO F-FOUND-SW                                           
049300         PERFORM 2311-BIN-SEARCH                                          
049400             VARYING WK-IDX3 FROM 1 BY 1                                  
049500                 UNTIL WK-IDX3 >= C-RECNBR                                
049600         IF WK-IDX3 >= C-RECNBR                                           
049700             MOVE 'Y' TO F-FOUND-SW                                       
049800         END-IF                                                           
049900     END-IF.                                                              
050000                                                                          
050100*    SHORT-CIRCUITS BY JUMPING WK-IDX3 TO C-RECNBR ON A HIT --            
050200*    NO GO TO NEEDED, THE VARYING TEST STOPS THE LOOP.                    
050300 2311-BIN-SEARCH.                                                         
050400                                                                          
050500     IF WK-BIN(WK-IDX3) = OB-BIN                                          
050600         SET WK-IDX3 TO C-RECNBR                                          
050700     END-IF.                                                              
050800                                                                          
050900*    HALF SEA-DUTY, HALF SHORE-DUTY BILLETS -- NO WEIGHTING,              
051000*    STRAIGHT COIN FLIP ON THE LOW-ORDER BIT OF THE DRAW.                 
051100 2400-DRAW-TYPE.                                                          
051200                                                                          
051300     PERFORM 9000-NEXT-RANDOM.                                            
051400     DIVIDE R-DRAW BY 2 GIVING R-QUOT REMAINDER R-REM.                    
051500*        -- EVEN DRAW IS SEA DUTY, ODD IS SHORE -- ARBITRARY              
051600*           BUT FIXED SO THE MIX STAYS 50/50 OVER MANY RUNS --            
051700     IF R-REM = ZERO                                                      
051800         MOVE 'SEA' TO OB-TYPE                                            
051900     ELSE                                                                 
052000         MOVE 'SHR' TO OB-TYPE                                            
052100     END-IF.                                                              
052200                                                                          
052300*    STRAIGHT MODULUS INTO THE 10-ROW STOCK TITLE TABLE.                  
052400 2500-DRAW-TITLE.                                                         
052500                                                                          
052600     PERFORM 9000-NEXT-RANDOM.                                            
052700     DIVIDE R-DRAW BY 10 GIVING R-QUOT REMAINDER R-REM.                   
052800     COMPUTE T-TITLE-IDX = R-REM + 1.                                     
052900     MOVE WK-TITLE-ROW(T-TITLE-IDX) TO OB-TITLE.                          
053000                                                                          
053100*    NOTHING TO FLUSH OR TOTAL -- LINE SEQUENTIAL CLOSE IS                
053200*    THE ONLY HOUSEKEEPING THIS PROGRAM NEEDS AT END OF RUN.              
053300 3000-CLOSING.                                                            
053400                                                                          
053500     CLOSE BILLET-MASTER.                                                 
053600                                                                          
053700*    NINE-FIELD CSV DETAIL LINE, SAME COLUMN ORDER AS THE                 
053800*    HEADER RECORD WRITTEN IN 1000-INIT.                                  
053900 3100-WRITE-BILLET.                                                       
054000                                                                          
054100*        -- EACH FIELD IS DELIMITED BY SIZE SO TRAILING                   
054200*           SPACES IN OB-TITLE DO NOT LEAK A RAGGED COMMA                 
054300*           COUNT INTO THE OUTPUT LINE --                                 
054400     STRING OB-BIN         DELIMITED BY SIZE ','  DELIMITED               
054500                BY SIZE                                                   
054600            OB-UIC         DELIMITED BY SIZE ','  DELIMITED               
054700                BY SIZE                                                   
054800            OB-BSC         DELIMITED BY SIZE ','  DELIMITED               
054900                BY SIZE                                                   
055000            OB-TITLE       DELIMITED BY SIZE ','  DELIMITED               
055100                BY SIZE                                                   
055200            OB-TYPE        DELIMITED BY SIZE ','  DELIMITED               
055300                BY SIZE                                                   
055400            OB-RATE        DELIMITED BY SIZE ','  DELIMITED               
055500                BY SIZE                                                   
055600            OB-PAYGRD      DELIMITED BY SIZE ','  DELIMITED               
055700                BY SIZE                                                   
055800            OB-NEC1        DELIMITED BY SIZE ','  DELIMITED               
055900                BY SIZE                                                   
056000            OB-NEC2        DELIMITED BY SIZE                              
056100                INTO O-BILLET-REC.                                        
056200                                                                          
056300     WRITE O-BILLET-REC.                                                  
056400                                                                          
056500*    09/27/94 LINEAR CONGRUENTIAL GENERATOR -- REPEATABLE                 
056600*    ON A GIVEN SEED CARD FOR REGRESSION TESTING.                         
056700 9000-NEXT-RANDOM.                                                        
056800                                                                          
056900*        -- CLASSIC (SEED*MULTIPLIER + INCREMENT) MOD MODULUS,            
057000*           REMAINDER BECOMES BOTH THE NEXT SEED AND THE DRAW --          
057100     COMPUTE R-TEMP =                                                     
057200         (R-SEED * R-MULTIPLIER) + R-INCREMENT.                           
057300     DIVIDE R-TEMP BY R-MODULUS GIVING R-QUOT                             
057400         REMAINDER R-SEED.                                                
057500*        -- R-SEED FEEDS BACK IN ON THE NEXT CALL; R-DRAW IS              
057600*           WHAT THIS CALL'S CALLER ACTUALLY WANTED --                    
057700     MOVE R-SEED TO R-DRAW.                                               

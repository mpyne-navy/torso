000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.             NAVSIM01                                         
000300 AUTHOR.                 ASHLEY LINDQUIST                                 
000400 INSTALLATION.           BUPERS DET SAN DIEGO                             
000500 DATE-WRITTEN.           01/09/85                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.               UNCLASSIFIED - FOR OFFICIAL USE ONLY             
000800                                                                          
000900***************************************************************           
001000* NAVSIM01 - TORSO MONTHLY ENLISTED MANNING SIMULATION        *           
001100* DRIVES 6 MONTHLY CYCLES OVER THE BILLET AND PERSONNEL       *           
001200* MASTER FILES -- SEPARATIONS, DETACHMENTS, GAINS, THE MARCH  *           
001300* AND SEPTEMBER ADVANCEMENT PLAN, AND THE MANNING/ROTATION    *           
001400* CYCLE THAT CUTS ORDERS AGAINST GAPPED BILLETS TO KEEP THE   *           
001500* FLEET MANNED PER BUPERS DISTRIBUTION POLICY.                *           
001600***************************************************************           
001700*                                                              *          
001800* CHANGE LOG.                                                  *          
001900*   01/09/85  A.LINDQUIST  REQ 8501-A  ORIGINAL CODING.        *          
002000*   03/14/85  A.LINDQUIST  REQ 8503-C  ADDED DETACHMENT AND    *          
002100*             GAIN STEPS, ASSIGNMENT TABLE.                    *          
002200*   09/02/85  D.WOUDENBERG REQ 8509-F  ADVANCEMENT PLAN LOGIC  *          
002300*             FOR MAR/SEP CYCLES PER BUPERS INST 1430.         *          
002400*   02/11/86  S.KWABI      REQ 8602-B  MANNING CYCLE, GAPPED   *          
002500*             BILLET SET LOGIC AND ROLLER MATCHING ADDED.      *          
002600*   07/30/86  A.LINDQUIST  REQ 8607-D  ORDERS REPORT, ASCEND-  *          
002700*             ING DETACH DATE SEQUENCE.                        *          
002800*   11/05/87  D.WOUDENBERG REQ 8711-A  DUPLICATE BIN CHECK ON  *          
002900*             ASSIGNMENT TABLE AFTER MATCHING.                 *          
003000*   04/22/88  A.LINDQUIST  REQ 8804-G  RAISED TABLE SIZES,     *          
003100*             BILLET FILE EMPTY ABEND.                         *          
003200*   01/17/91  S.KWABI      REQ 9101-C  CORRECTED NEW-PRD CALC  *          
003300*             ON GAIN -- WAS 2 YEARS, SHOULD BE 3.              *         
003400*   06/09/93  D.WOUDENBERG REQ 9306-B  GAP SET NOW SORTED      *          
003500*             ASCENDING BIN -- ROLLER MATCH ORDER DEPENDED     *          
003600*             ON IT AND FLEET WAS SEEING SKEWED FILLS.          *         
003700*   08/19/97  A.LINDQUIST  REQ 9708-E  ROLLER POOL ONE YEAR    *          
003800*             HORIZON MADE A PARAMETER-DRIVEN CONSTANT.        *          
003900*   12/03/98  S.KWABI      REQ 9812-Y2K  YEAR FIELDS REVIEWED  *          
004000*             FOR CENTURY ROLLOVER -- ISO DATE TEXT IS 4-DIGIT *          
004100*             YEAR ALREADY, NO CHANGE REQUIRED.  LOGGED PER    *          
004200*             Y2K REMEDIATION PROJECT PLAN.                    *          
004300*   03/25/99  S.KWABI      REQ 9903-A  Y2K SIGN-OFF RETEST OF  *          
004400*             MONTH-INCREMENT ROUTINE ACROSS 1999/2000/2001.   *          
004500*   05/14/02  D.WOUDENBERG REQ 0205-D  ADDED DUPLICATE-BIN     *          
004600*             ERROR TEXT TO MATCH BUPERS AUDIT LETTER FORMAT.  *          
004700*   02/19/03  A.LINDQUIST  REQ 0302-A  ORDERS-REPORT SORT WAS  *          
004800*             NOT MERGING ACROSS A DROPPED/PURGED ROW -- THE   *          
004900*             COMPARE NOW IGNORES THE ACTIVE FLAG AND SORTS    *          
005000*             THE WHOLE PHYSICAL TABLE.                        *          
005100*   02/19/03  A.LINDQUIST  REQ 0302-B  HEADER LINE PERSONNEL   *          
005200*             COUNT WAS STALE AFTER A SEPARATION -- ADDED AN   *          
005300*             ACTIVE-ROSTER COUNT PARAGRAPH FOR THE DISPLAY,   *          
005400*             LEAVING C-PERCNT ALONE SINCE IT IS ALSO THE      *          
005500*             LOOP BOUND FOR EVERY PERSONNEL-TABLE SCAN.       *          
005600*   03/04/03  S.KWABI      REQ 0303-C  LOAD-TIME CHECKS ON     *          
005700*             BOTH MASTERS RECAST AS ONE CASCADING VALIDATION  *          
005800*             PARAGRAPH, SAME STANDARD APPLIED TO NAVGEN01     *          
005900*             AND NAVGEN02.                                    *          
006000*                                                               *         
006100***************************************************************           
006200                                                                          
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM.                                                  
006700                                                                          
006800 INPUT-OUTPUT SECTION.                                                    
006900 FILE-CONTROL.                                                            
007000                                                                          
007100*    BOTH MASTERS ARE INPUT-ONLY HERE -- NAVSIM01 SIMULATES               
007200*    AGAINST THE TABLES BUILT AT LOAD TIME AND NEVER REWRITES             
007300*    EITHER FILE.  THE DD NAMES MATCH THE ONES NAVGEN01 AND               
007400*    NAVGEN02 OPEN FOR OUTPUT.                                            
007500     SELECT BILLET-MASTER                                                 
007600         ASSIGN TO BILMAST                                                
007700         ORGANIZATION IS LINE SEQUENTIAL.                                 
007800                                                                          
007900     SELECT PERSONNEL-MASTER                                              
008000         ASSIGN TO PERMAST                                                
008100         ORGANIZATION IS LINE SEQUENTIAL.                                 
008200                                                                          
008300 DATA DIVISION.                                                           
008400 FILE SECTION.                                                            
008500                                                                          
008600*    BILLET MASTER IS THE COMMA-DELIMITED FILE NAVGEN01 WRITES            
008700*    -- 160 BYTES IS WIDER THAN THE LONGEST ROW NAVGEN01 CAN              
008800*    PRODUCE, WITH ROOM TO SPARE FOR A FUTURE FIELD.                      
008900 FD  BILLET-MASTER                                                        
009000     LABEL RECORD IS STANDARD                                             
009100     DATA RECORD IS I-BILLET-REC.                                         
009200                                                                          
009300 01  I-BILLET-REC.                                                        
009400     05  FILLER                  PIC X(160).                              
009500                                                                          
009600*    PERSONNEL MASTER IS THE COMMA-DELIMITED FILE NAVGEN02                
009700*    WRITES -- SAME MARGIN-FOR-GROWTH REASONING AS ABOVE.                 
009800 FD  PERSONNEL-MASTER                                                     
009900     LABEL RECORD IS STANDARD                                             
010000     DATA RECORD IS I-PERSONNEL-REC.                                      
010100                                                                          
010200 01  I-PERSONNEL-REC.                                                     
010300     05  FILLER                  PIC X(200).                              
010400                                                                          
010500 WORKING-STORAGE SECTION.                                                 
010600                                                                          
010700*    04/22/88 SINGLE-FIELD SWITCHES AND THE CYCLE COUNTER ARE             
010800*    KEPT AS STANDALONE 77-LEVELS PER SHOP CODING STANDARD.               
010900 77  MORE-BILLETS            PIC XXX     VALUE 'YES'.                     
011000 77  MORE-PERSONNEL          PIC XXX     VALUE 'YES'.                     
011100 77  C-CYCLE-NBR             PIC 9       COMP VALUE ZERO.                 
011200                                                                          
011300 01  WORK-AREA.                                                           
011400*        -- HIGH-WATER MARK OF WB-BILLET-TABLE, SET ONCE AT               
011500*           LOAD TIME AND NEVER CHANGED AGAIN --                          
011600     05  C-BILCNT            PIC 9(5)    COMP VALUE ZERO.                 
011700*        -- HIGH-WATER MARK OF WP-PERSONNEL-TABLE -- FIXED                
011800*           LOOP BOUND FOR EVERY PERSONNEL-TABLE SCAN --                  
011900     05  C-PERCNT            PIC 9(5)    COMP VALUE ZERO.                 
012000*        -- 02/19/03 ACTIVE-ROSTER COUNT FOR THE CYCLE HEADER             
012100*           ONLY.  C-PERCNT ITSELF STAYS AS THE TABLE-SCAN                
012200*           LOOP BOUND AND IS NEVER DECREMENTED. --                       
012300     05  C-ACTCNT            PIC 9(5)    COMP VALUE ZERO.                 
012400*        -- HIGH-WATER MARK OF WA-ASSIGNMENT-TABLE -- GROWS               
012500*           EACH TIME 2542-CUT-ORDERS ADDS A NEW ROW --                   
012600     05  C-ASGCNT            PIC 9(5)    COMP VALUE ZERO.                 
012700*        -- PERSONNEL DETACHING THIS CYCLE, HEADER LINE ONLY --           
012800     05  C-DETCNT            PIC 9(5)    COMP VALUE ZERO.                 
012900*        -- PERSONNEL CHECKING IN THIS CYCLE, HEADER LINE ONLY --         
013000     05  C-GAINCNT           PIC 9(5)    COMP VALUE ZERO.                 
013100*        -- ROLLER POOL SIZE, ONE-YEAR HORIZON, HEADER ONLY --            
013200     05  C-ROLLCNT           PIC 9(5)    COMP VALUE ZERO.                 
013300*        -- SIZE OF THE CURRENT-CYCLE GAP LIST, ALSO THE                  
013400*           SORT/MATCH LOOP BOUND FOR 2530 AND 2540 --                    
013500     05  C-GAPCNT            PIC 9(5)    COMP VALUE ZERO.                 
013600*        -- GAPS SUCCESSFULLY FILLED THIS CYCLE, HEADER ONLY --           
013700     05  C-MATCNT            PIC 9(5)    COMP VALUE ZERO.                 
013800*        -- GAPS THAT FOUND NO ELIGIBLE ROLLER, HEADER ONLY --            
013900     05  C-UNFCNT            PIC 9(5)    COMP VALUE ZERO.                 
014000*        -- SIZE OF THE DISTINCT-RATE TABLE, SET ONCE AT                  
014100*           SETUP AND THE LOOP BOUND FOR EVERY ADVANCEMENT-               
014200*           PLAN PASS --                                                  
014300     05  C-RATECNT           PIC 9(3)    COMP VALUE ZERO.                 
014400     05  FILLER              PIC X(10)   VALUE SPACES.                    
014500                                                                          
014600*    -- DATE OF THE MONTH WE ARE SIMULATING, ISO TEXT.  THE               
014700*       TEXT FORM (H-CYCLE-DATE-X) IS WHAT EVERY COMPARE IN               
014800*       THE PROGRAM USES -- ISO TEXT SORTS AND COMPARES                   
014900*       CORRECTLY AS ALPHANUMERIC WITHOUT ANY CONVERSION. --              
015000 01  H-CYCLE-DATE.                                                        
015100     05  H-CYCLE-DATE-X      PIC X(10).                                   
015200*            -- NUMERIC VIEW, READ ONLY BY 2000-MONTHLY-CYCLE             
015300*               AND THE ADVANCE-PLAN MONTH TEST --                        
015400     05  H-CYCLE-DATE-G REDEFINES H-CYCLE-DATE-X.                         
015500         10  H-CYC-YYYY      PIC 9(4).                                    
015600         10  FILLER          PIC X.                                       
015700         10  H-CYC-MM        PIC 9(2).                                    
015800         10  FILLER          PIC X.                                       
015900         10  H-CYC-DD        PIC 9(2).                                    
016000                                                                          
016100*    -- ONE-YEAR ROTATION HORIZON DATE, SET BY 2510-COUNT-                
016200*       ROLLERS AND READ BY BOTH ROLLER-ELIGIBILITY TESTS --              
016300 01  H-HORIZON-DATE.                                                      
016400     05  H-HORIZON-DATE-X    PIC X(10).                                   
016500     05  FILLER              PIC X(4)    VALUE SPACES.                    
016600                                                                          
016700*    -- NINE-MONTHS-OUT ADVANCEMENT EXAM DATE, SET BY                     
016800*       2400-ADVANCEMENT-PLAN AND READ BY 9201-PROJ-INV-TEST --           
016900 01  H-PLAN-DATE.                                                         
017000     05  H-PLAN-DATE-X       PIC X(10).                                   
017100     05  FILLER              PIC X(4)    VALUE SPACES.                    
017200                                                                          
017300*    -- RATE/NAME/DODID DISPLAY LINE BUILT BY 9300-BUILD-                 
017400*       NAME-STRING, REUSED BY EVERY CYCLE STEP THAT PRINTS               
017500*       A PERSONNEL LINE TO THE OPERATOR CONSOLE --                       
017600 01  H-NAME-STRING.                                                       
017700     05  H-NAME-STRING-X     PIC X(23).                                   
017800     05  FILLER              PIC X(4)    VALUE SPACES.                    
017900                                                                          
018000*    -- SCRATCH FOR MONTH-ADD ROUTINE -- CALLER LOADS THE                 
018100*       M-IN-* AND M-ADD-MONTHS FIELDS, 9100-ADD-MONTHS                   
018200*       HANDS BACK M-OUT-DATE ALREADY IN ISO TEXT --                      
018300 01  M-WORK-AREA.                                                         
018400     05  M-IN-YYYY           PIC 9(4)     COMP.                           
018500     05  M-IN-MM             PIC 9(2)     COMP.                           
018600     05  M-ADD-MONTHS        PIC 9(3)     COMP.                           
018700     05  M-TOTAL-MONTHS      PIC 9(7)     COMP.                           
018800     05  M-OUT-YYYY          PIC 9(4)     COMP.                           
018900     05  M-OUT-MM            PIC 9(2)     COMP.                           
019000     05  M-OUT-DATE          PIC X(10).                                   
019100     05  M-OUT-DATE-G REDEFINES M-OUT-DATE.                               
019200         10  M-OUT-YYYY-X    PIC 9(4).                                    
019300         10  FILLER          PIC X       VALUE '-'.                       
019400         10  M-OUT-MM-X      PIC 9(2).                                    
019500         10  FILLER          PIC X       VALUE '-'.                       
019600         10  M-OUT-DD-X      PIC X(2)    VALUE '15'.                      
019700     05  FILLER              PIC X(10)   VALUE SPACES.                    
019800                                                                          
019900*    -- TODAY'S DATE FROM THE OPERATING SYSTEM, USED ONLY TO              
020000*       SEED THE FIRST SIMULATED MONTH IN 1000-INIT -- SYS-DD             
020100*       ITSELF IS NEVER USED, THE CYCLE ALWAYS STARTS ON THE              
020200*       15TH --                                                           
020300 01  SYS-DATE.                                                            
020400     05  SYS-YYYY            PIC 9(4).                                    
020500     05  SYS-MM              PIC 99.                                      
020600     05  SYS-DD              PIC 99.                                      
020700     05  FILLER              PIC X(10)   VALUE SPACES.                    
020800                                                                          
020900*    ==== BILLET TABLE -- LOADED FROM BILLET MASTER ====                  
021000*    04/22/88 RAISED FROM 300 TO 500 ENTRIES, REQ 8804-G, AFTER           
021100*    THE SHORE ESTABLISHMENT PICKED UP TWO MORE UICS AT ROLLOUT.          
021200 01  WB-BILLET-TABLE.                                                     
021300     05  WB-BILLET-ENTRY OCCURS 500 TIMES                                 
021400             INDEXED BY WB-IDX WB-IDX2.                                   
021500*            -- KEY FIELD, ALSO CARRIED IN WA-GAIN-BIN AND                
021600*               WA-LOSS-BIN TO LINK AN ASSIGNMENT BACK TO ITS             
021700*               BILLET WITHOUT A SUBSCRIPT --                             
021800         10  WB-BIN              PIC X(9).                                
021900*            -- NUMERIC VIEW OF THE BIN, NOT CURRENTLY USED BY            
022000*               ANY COMPARE OR REPORT BUT KEPT SO A FUTURE                
022100*               BIN-RANGE EDIT DOES NOT HAVE TO REDEFINE AGAIN --         
022200         10  WB-BIN-R REDEFINES WB-BIN.                                   
022300             15  WB-BIN-PFX      PIC X.                                   
022400             15  WB-BIN-NUM      PIC 9(8).                                
022500         10  WB-UIC              PIC X(6).                                
022600         10  WB-BSC              PIC X(6).                                
022700         10  WB-TITLE            PIC X(40).                               
022800         10  WB-TYPE             PIC X(3).                                
022900         10  WB-RATE             PIC X(3).                                
023000         10  WB-PAYGRD           PIC X(3).                                
023100         10  WB-NEC1             PIC X(4).                                
023200         10  WB-NEC2             PIC X(4).                                
023300*            -- RECOMPUTED EVERY CYCLE BY 2520-BUILD-GAP-LIST;            
023400*               NEVER CARRIED ACROSS CYCLES ON ITS OWN --                 
023500         10  WB-GAP-SW           PIC X.                                   
023600             88  WB-GAPPED           VALUE 'Y'.                           
023700             88  WB-NOT-GAPPED       VALUE 'N'.                           
023800         10  FILLER              PIC X(3).                                
023900                                                                          
024000*    ==== PERSONNEL TABLE -- LOADED FROM PERSONNEL MASTER ====            
024100*    04/22/88 RAISED FROM 1200 TO 2000 ENTRIES, REQ 8804-G,               
024200*    SAME CAPACITY REVIEW THAT RESIZED THE BILLET TABLE ABOVE.            
024300 01  WP-PERSONNEL-TABLE.                                                  
024400     05  WP-PERSONNEL-ENTRY OCCURS 2000 TIMES                             
024500             INDEXED BY WP-IDX WP-IDX2.                                   
024600*            -- PRIMARY KEY, CARRIED INTO WA-DODID SO AN                  
024700*               ASSIGNMENT ROW NEVER NEEDS A SEPARATE POINTER             
024800*               BACK TO THIS TABLE --                                     
024900         10  WP-DODID            PIC X(8).                                
025000         10  WP-NAME             PIC X(30).                               
025100         10  WP-RATE             PIC X(3).                                
025200         10  WP-PGRADE           PIC X(3).                                
025300         10  WP-NEC1             PIC X(4).                                
025400         10  WP-NEC2             PIC X(4).                                
025500         10  WP-ADSD             PIC X(10).                               
025600*            -- EXPIRATION OF ACTIVE OBLIGATED SERVICE --                 
025700*               COMPARED AGAINST THE CYCLE DATE BY                        
025800*               2110-SEP-LOOP TO DRIVE SEPARATIONS --                     
025900         10  WP-EAOS             PIC X(10).                               
026000         10  WP-EAOS-R REDEFINES WP-EAOS.                                 
026100             15  WP-EAOS-YYYY    PIC X(4).                                
026200             15  FILLER          PIC X.                                   
026300             15  WP-EAOS-MM      PIC X(2).                                
026400             15  FILLER          PIC X.                                   
026500             15  WP-EAOS-DD      PIC X(2).                                
026600*            -- PROJECTED ROTATION DATE -- 01/17/91 SET THREE             
026700*               YEARS OUT ON GAIN PER REQ 9101-C, COMPARED                
026800*               AGAINST THE ONE-YEAR ROLLER HORIZON --                    
026900         10  WP-PRD              PIC X(10).                               
027000         10  WP-UIC              PIC X(6).                                
027100         10  WP-BSC              PIC X(6).                                
027200         10  WP-BIN              PIC X(9).                                
027300*            -- ACCOUNTING/DIARY CODE -- A100 ON CHECK-IN,                
027400*               A400 WHILE EN ROUTE BETWEEN COMMANDS --                   
027500         10  WP-ACC              PIC X(4).                                
027600         10  WP-ACTIVE-SW        PIC X    VALUE 'Y'.                      
027700             88  WP-ACTIVE               VALUE 'Y'.                       
027800             88  WP-INACTIVE             VALUE 'N'.                       
027900         10  FILLER              PIC X(3).                                
028000                                                                          
028100*    ==== ASSIGNMENT (ORDERS) TABLE -- EMPTY AT START ====                
028200*    03/14/85 ADDED PER REQ 8503-C SO DETACHMENTS AND GAINS               
028300*    HAVE A HOME BETWEEN THE TWO CHECK-IN/CHECK-OUT EVENTS --             
028400*    THIS SHOP CALLS THAT IN-BETWEEN STATE "ORDERS."                      
028500 01  WA-ASSIGNMENT-TABLE.                                                 
028600     05  WA-ASSIGNMENT-ENTRY OCCURS 2000 TIMES                            
028700             INDEXED BY WA-IDX WA-IDX2.                                   
028800         10  WA-DODID            PIC X(8).                                
028900*            -- THE 05/14/02 DUPLICATE CHECK SCANS THIS                   
029000*               COLUMN ONLY -- SEE 2550-DUP-CHECK BELOW --                
029100         10  WA-GAIN-BIN         PIC X(9).                                
029200         10  WA-LOSS-BIN         PIC X(9).                                
029300*            -- PENDING = ORDERS CUT, NOT YET DETACH DATE;                
029400*               I/P = DETACHED, EN ROUTE; GAINED = CHECKED                
029500*               IN AT THE NEW COMMAND (PURGED NEXT CYCLE) --              
029600         10  WA-STATUS           PIC X(7).                                
029700             88  WA-PENDING          VALUE 'PENDING'.                     
029800             88  WA-IN-TRANSIT       VALUE 'I/P'.                         
029900             88  WA-GAINED           VALUE 'GAINED'.                      
030000         10  WA-ORDERS-DT        PIC X(10).                               
030100         10  WA-DETACH-DT        PIC X(10).                               
030200         10  WA-GAIN-DT          PIC X(10).                               
030300*            -- 'N' MARKS A ROW DEAD (SEPARATED, PURGED, OR               
030400*               DROPPED) WITHOUT PHYSICALLY REMOVING IT, SAME             
030500*               SOFT-DELETE CONVENTION AS WP-ACTIVE-SW --                 
030600         10  WA-ACTIVE-SW        PIC X    VALUE 'Y'.                      
030700             88  WA-ACTIVE               VALUE 'Y'.                       
030800             88  WA-DELETED              VALUE 'N'.                       
030900         10  FILLER              PIC X(3).                                
031000                                                                          
031100*    ==== DISTINCT RATE TABLE, BUILT AT SETUP ====                        
031200*    09/02/85 20 ROWS COVERS EVERY ENLISTED RATE IN THE FLEET             
031300*    MANNING DOCUMENT AT THIS ACTIVITY -- NOT RAISED SINCE.               
031400 01  WK-RATE-TABLE.                                                       
031500     05  WK-RATE-ENTRY OCCURS 20 TIMES                                    
031600             INDEXED BY WK-IDX.                                           
031700         10  WK-RATE             PIC X(3).                                
031800         10  FILLER              PIC X(3).                                
031900                                                                          
032000*    ==== ADVANCEMENT PLAN TABLE, ONE ROW PER RATE ====                   
032100*    09/02/85 PLAN NUMBERS ARE SIGNED SO A NEGATIVE COMPUTE               
032200*    RESULT IS VISIBLE IF THE E9-DOWN-TO-E5 CASCADE EVER                  
032300*    PRODUCES ONE (2410-PLAN-ONE-RATE CLAMPS TO ZERO ANYWAY).             
032400 01  WV-PLAN-TABLE.                                                       
032500     05  WV-PLAN-ENTRY OCCURS 20 TIMES                                    
032600             INDEXED BY WV-IDX.                                           
032700         10  WV-RATE             PIC X(3).                                
032800         10  WV-ADV-E9           PIC S9(5) COMP.                          
032900         10  WV-ADV-E8           PIC S9(5) COMP.                          
033000         10  WV-ADV-E7           PIC S9(5) COMP.                          
033100         10  WV-ADV-E6           PIC S9(5) COMP.                          
033200         10  WV-ADV-E5           PIC S9(5) COMP.                          
033300         10  FILLER              PIC X(3).                                
033400                                                                          
033500*    ==== GAP LIST -- QUALIFYING BINS, SORTED ASCENDING ====              
033600*    02/11/86 SAME 500-ROW CEILING AS THE BILLET TABLE SINCE              
033700*    A GAP LIST CANNOT EXCEED THE NUMBER OF BILLETS THAT EXIST.           
033800 01  WG-GAP-TABLE.                                                        
033900     05  WG-GAP-ENTRY OCCURS 500 TIMES                                    
034000             INDEXED BY WG-IDX WG-IDX2.                                   
034100         10  WG-BIN              PIC X(9).                                
034200         10  FILLER              PIC X(3).                                
034300                                                                          
034400*    ==== SCRATCH ITEMS FOR PLAN COMPUTATION ====                         
034500*    09/02/85 V-SAVE-E9/E8/E7/E6 HOLD EACH GRADE'S PROJECTED              
034600*    INVENTORY *AFTER* THE GRADE ABOVE IT ADVANCES, SO THE                
034700*    NEXT GRADE DOWN NEVER DOUBLE-COUNTS THE SAME BODIES.                 
034800 01  V-WORK-AREA.                                                         
034900     05  V-PERS               PIC S9(6) COMP.                             
035000     05  V-BILL               PIC S9(6) COMP.                             
035100     05  V-PLAN               PIC S9(6) COMP.                             
035200     05  V-TEMP               PIC S9(6) COMP.                             
035300     05  V-SAVE-E9            PIC S9(6) COMP.                             
035400     05  V-SAVE-E8            PIC S9(6) COMP.                             
035500     05  V-SAVE-E7            PIC S9(6) COMP.                             
035600     05  V-SAVE-E6            PIC S9(6) COMP.                             
035700     05  FILLER               PIC X(10)   VALUE SPACES.                   
035800                                                                          
035900*    ==== SEARCH-RESULT / SWITCH ITEMS ====                               
036000*    F-SAVE-BIN AND F-SAVE-DODID CARRY A LOOKUP KEY INTO A                
036100*    PERFORMED PARAGRAPH SINCE THIS SHOP DOES NOT PASS                    
036200*    PARAMETERS ON A PERFORM -- SAME PATTERN THROUGHOUT.                  
036300 01  F-WORK-AREA.                                                         
036400     05  F-FOUND-SW           PIC X.                                      
036500         88  F-FOUND              VALUE 'Y'.                              
036600         88  F-NOT-FOUND          VALUE 'N'.                              
036700     05  F-SAVE-BIN           PIC X(9).                                   
036800     05  F-SAVE-DODID         PIC X(8).                                   
036900*            -- 06/09/93 SWAP-MADE FLAG WAS ADDED FOR AN                  
037000*               EARLY DRAFT OF THE BUBBLE SORT AND IS NO                  
037100*               LONGER READ -- LEFT DECLARED SINCE 2611/2612              
037200*               ALREADY GO STRAIGHT THROUGH ONE FULL PASS.                
037300     05  F-SWAP-SW            PIC X.                                      
037400         88  F-SWAP-MADE          VALUE 'Y'.                              
037500         88  F-NO-SWAP            VALUE 'N'.                              
037600     05  FILLER               PIC X(10)   VALUE SPACES.                   
037700                                                                          
037800*    ==== UNSTRING WORK FIELDS FOR THE CSV MASTERS ====                   
037900*    FIELD ORDER MUST MATCH THE COMMA-DELIMITED LAYOUT NAVGEN01           
038000*    WRITES TO BILMAST, COLUMN FOR COLUMN.                                
038100 01  U-BILLET-FIELDS.                                                     
038200     05  U-BIN                PIC X(9).                                   
038300     05  U-UIC                PIC X(6).                                   
038400     05  U-BSC                PIC X(6).                                   
038500     05  U-TITLE              PIC X(40).                                  
038600     05  U-TYPE               PIC X(3).                                   
038700     05  U-RATE               PIC X(3).                                   
038800     05  U-PAYGRD             PIC X(3).                                   
038900     05  U-NEC1               PIC X(4).                                   
039000     05  U-NEC2               PIC X(4).                                   
039100     05  FILLER               PIC X(10)   VALUE SPACES.                   
039200                                                                          
039300*    FIELD ORDER MUST MATCH THE COMMA-DELIMITED LAYOUT NAVGEN02           
039400*    WRITES TO PERMAST, COLUMN FOR COLUMN.                                
039500 01  U-PERSONNEL-FIELDS.                                                  
039600     05  U-DODID              PIC X(8).                                   
039700     05  U-NAME               PIC X(30).                                  
039800     05  U-P-RATE             PIC X(3).                                   
039900     05  U-PGRADE             PIC X(3).                                   
040000     05  U-P-NEC1             PIC X(4).                                   
040100     05  U-P-NEC2             PIC X(4).                                   
040200     05  U-ADSD               PIC X(10).                                  
040300     05  U-EAOS               PIC X(10).                                  
040400     05  U-PRD                PIC X(10).                                  
040500     05  U-P-UIC              PIC X(6).                                   
040600     05  U-P-BSC              PIC X(6).                                   
040700     05  U-BIN                PIC X(9).                                   
040800     05  U-ACC                PIC X(4).                                   
040900     05  FILLER               PIC X(10)   VALUE SPACES.                   
041000                                                                          
041100 PROCEDURE DIVISION.                                                      
041200                                                                          
041300 0000-NAVSIM01.                                                           
041400                                                                          
041500*        -- LOAD BOTH MASTERS, VALIDATE, BUILD THE RATE                   
041600*           TABLE, SET THE CYCLE START DATE --                            
041700     PERFORM 1000-INIT.                                                   
041800                                                                          
041900*        -- SIX MONTHLY PASSES: SEPARATIONS, DETACHMENTS,                 
042000*           GAINS, ADVANCEMENT PLAN (MAR/SEP ONLY), MANNING               
042100*           CYCLE, AND THE ORDERS REPORT --                               
042200     PERFORM 2000-MONTHLY-CYCLE                                           
042300         VARYING C-CYCLE-NBR FROM 1 BY 1                                  
042400             UNTIL C-CYCLE-NBR > 6.                                       
042500                                                                          
042600*        -- CLOSE THE MASTERS, END THE RUN --                             
042700     PERFORM 3000-CLOSING.                                                
042800     STOP RUN.                                                            
042900                                                                          
043000*    OPEN BOTH MASTERS, LOAD THEM INTO TABLES, VALIDATE THE               
043100*    LOAD, THEN BUILD THE DISTINCT RATE TABLE AND SET THE                 
043200*    SIMULATION START DATE BEFORE THE MONTHLY CYCLE BEGINS.               
043300 1000-INIT.                                                               
043400                                                                          
043500     OPEN INPUT BILLET-MASTER.                                            
043600     OPEN INPUT PERSONNEL-MASTER.                                         
043700                                                                          
043800     PERFORM 1100-LOAD-BILLETS.                                           
043900     PERFORM 1200-LOAD-PERSONNEL.                                         
044000                                                                          
044100     PERFORM 1150-VALIDATE-LOAD THRU 1150-EXIT.                           
044200                                                                          
044300     PERFORM 1300-BUILD-RATE-TABLE.                                       
044400                                                                          
044500*    01/09/85 START DATE IS THE 15TH OF THE RUN PARAMETER MONTH           
044600     ACCEPT SYS-DATE FROM DATE.                                           
044700     MOVE SYS-YYYY TO H-CYC-YYYY.                                         
044800     MOVE SYS-MM TO H-CYC-MM.                                             
044900     MOVE 15 TO H-CYC-DD.                                                 
045000                                                                          
045100*    03/04/03 LOAD-TIME CASCADE, SHOP STANDARD STYLE -- AN                
045200*    EMPTY BILLET FILE IS TERMINAL (NOTHING TO SIMULATE                   
045300*    AGAINST); AN EMPTY PERSONNEL FILE IS ONLY A WARNING                  
045400*    SINCE A ZERO-STRENGTH START IS A LEGITIMATE TEST CASE;               
045500*    A BILLET COUNT OVER TABLE CAPACITY IS ALSO A WARNING                 
045600*    SINCE 1110-BILLET-LOOP HAS ALREADY TRUNCATED TO IT.                  
045700 1150-VALIDATE-LOAD.                                                      
045800                                                                          
045900*        -- CASCADE STOPS AT THE FIRST TERMINAL CONDITION;                
046000*           EVERYTHING ELSE IS A WARNING AND FALLS THROUGH --             
046100     IF C-BILCNT = ZERO                                                   
046200         DISPLAY 'Billet file empty'                                      
046300         MOVE 16 TO RETURN-CODE                                           
046400         STOP RUN                                                         
046500     END-IF.                                                              
046600                                                                          
046700     IF C-BILCNT > 500                                                    
046800         DISPLAY 'Billet count exceeds table capacity, '                  
046900             'run truncated to 500 billets'                               
047000     END-IF.                                                              
047100                                                                          
047200     IF C-PERCNT = ZERO                                                   
047300         DISPLAY 'Personnel file empty, starting at zero '                
047400             'strength'                                                   
047500         GO TO 1150-EXIT                                                  
047600     END-IF.                                                              
047700                                                                          
047800     IF C-PERCNT > 2000                                                   
047900         DISPLAY 'Personnel count exceeds table capacity, '               
048000             'run truncated to 2000 personnel'                            
048100     END-IF.                                                              
048200                                                                          
048300 1150-EXIT.                                                               
048400     EXIT.                                                                
048500                                                                          
048600*    HEADER ROW WAS ALREADY SKIPPED BY 9000-READ-BILLET; THE              
048700*    READ-AHEAD BUFFER HOLDS THE FIRST DETAIL ROW ON ENTRY.               
048800 1100-LOAD-BILLETS.                                                       
048900                                                                          
049000*        -- WB-IDX STARTS AT ZERO, NOT ONE -- 1110-BILLET-LOOP            
049100*           BUMPS IT BEFORE STORING THE FIRST ROW --                      
049200     MOVE ZERO TO WB-IDX.                                                 
049300     PERFORM 9000-READ-BILLET.                                            
049400     PERFORM 1110-BILLET-LOOP                                             
049500         UNTIL MORE-BILLETS = 'NO'.                                       
049600                                                                          
049700*    UNSTRING THE CSV IMAGE INTO ONE BILLET-TABLE ROW; GAP                
049800*    SWITCH STARTS 'N' AND IS RECOMPUTED EVERY CYCLE BY                   
049900*    2521-MARK-AVAIL.                                                     
050000 1110-BILLET-LOOP.                                                        
050100                                                                          
050200     SET WB-IDX UP BY 1.                                                  
050300     MOVE ZERO TO F-FOUND-SW.                                             
050400     UNSTRING I-BILLET-REC DELIMITED BY ','                               
050500         INTO U-BIN U-UIC U-BSC U-TITLE U-TYPE                            
050600              U-RATE U-PAYGRD U-NEC1 U-NEC2.                              
050700                                                                          
050800     MOVE U-BIN TO WB-BIN(WB-IDX).                                        
050900     MOVE U-UIC TO WB-UIC(WB-IDX).                                        
051000     MOVE U-BSC TO WB-BSC(WB-IDX).                                        
051100     MOVE U-TITLE TO WB-TITLE(WB-IDX).                                    
051200     MOVE U-TYPE TO WB-TYPE(WB-IDX).                                      
051300     MOVE U-RATE TO WB-RATE(WB-IDX).                                      
051400     MOVE U-PAYGRD TO WB-PAYGRD(WB-IDX).                                  
051500     MOVE U-NEC1 TO WB-NEC1(WB-IDX).                                      
051600     MOVE U-NEC2 TO WB-NEC2(WB-IDX).                                      
051700     MOVE 'N' TO WB-GAP-SW(WB-IDX).                                       
051800     ADD 1 TO C-BILCNT.                                                   
051900                                                                          
052000     PERFORM 9000-READ-BILLET.                                            
052100                                                                          
052200*    SAME READ-AHEAD PATTERN AS 1100-LOAD-BILLETS.                        
052300 1200-LOAD-PERSONNEL.                                                     
052400                                                                          
052500     MOVE ZERO TO WP-IDX.                                                 
052600     PERFORM 9010-READ-PERSONNEL.                                         
052700     PERFORM 1210-PERSONNEL-LOOP                                          
052800         UNTIL MORE-PERSONNEL = 'NO'.                                     
052900                                                                          
053000*    EVERY ROW LOADED FROM THE MASTER STARTS ACTIVE; NAVGEN02             
053100*    NEVER WRITES AN INACTIVE STARTING ROW.                               
053200 1210-PERSONNEL-LOOP.                                                     
053300                                                                          
053400*        -- ONE ROW PER PASS, SUBSCRIPTED BY WP-IDX --                    
053500     SET WP-IDX UP BY 1.                                                  
053600     UNSTRING I-PERSONNEL-REC DELIMITED BY ','                            
053700         INTO U-DODID U-NAME U-P-RATE U-PGRADE                            
053800              U-P-NEC1 U-P-NEC2 U-ADSD U-EAOS U-PRD                       
053900              U-P-UIC U-P-BSC U-BIN U-ACC.                                
054000                                                                          
054100     MOVE U-DODID TO WP-DODID(WP-IDX).                                    
054200     MOVE U-NAME TO WP-NAME(WP-IDX).                                      
054300     MOVE U-P-RATE TO WP-RATE(WP-IDX).                                    
054400     MOVE U-PGRADE TO WP-PGRADE(WP-IDX).                                  
054500     MOVE U-P-NEC1 TO WP-NEC1(WP-IDX).                                    
054600     MOVE U-P-NEC2 TO WP-NEC2(WP-IDX).                                    
054700     MOVE U-ADSD TO WP-ADSD(WP-IDX).                                      
054800     MOVE U-EAOS TO WP-EAOS(WP-IDX).                                      
054900     MOVE U-PRD TO WP-PRD(WP-IDX).                                        
055000     MOVE U-P-UIC TO WP-UIC(WP-IDX).                                      
055100     MOVE U-P-BSC TO WP-BSC(WP-IDX).                                      
055200     MOVE U-BIN TO WP-BIN(WP-IDX).                                        
055300     MOVE U-ACC TO WP-ACC(WP-IDX).                                        
055400     MOVE 'Y' TO WP-ACTIVE-SW(WP-IDX).                                    
055500     ADD 1 TO C-PERCNT.                                                   
055600                                                                          
055700     PERFORM 9010-READ-PERSONNEL.                                         
055800                                                                          
055900*    09/02/85 BUILD THE DISTINCT (RATE,PAYGRD) BASE -- WE ONLY            
056000*    NEED THE DISTINCT RATES FOR THE ADVANCEMENT PLAN.                    
056100 1300-BUILD-RATE-TABLE.                                                   
056200                                                                          
056300*        -- ONE SEQUENTIAL PASS OVER EVERY LOADED BILLET,                 
056400*           NOT PERSONNEL -- THE ADVANCEMENT PLAN ONLY NEEDS              
056500*           RATES THE BILLET STRUCTURE ACTUALLY CALLS FOR --              
056600     MOVE ZERO TO C-RATECNT.                                              
056700     PERFORM 1310-RATE-LOOP                                               
056800         VARYING WB-IDX FROM 1 BY 1                                       
056900             UNTIL WB-IDX > C-BILCNT.                                     
057000                                                                          
057100*    ADD THE BILLET'S RATE TO THE DISTINCT TABLE ONLY IF THE              
057200*    SEARCH BELOW DID NOT ALREADY FIND IT THERE.                          
057300 1310-RATE-LOOP.                                                          
057400                                                                          
057500     MOVE 'N' TO F-FOUND-SW.                                              
057600     PERFORM 1320-RATE-SEARCH                                             
057700         VARYING WK-IDX FROM 1 BY 1                                       
057800             UNTIL WK-IDX > C-RATECNT.                                    
057900     IF F-NOT-FOUND                                                       
058000         ADD 1 TO C-RATECNT                                               
058100         SET WK-IDX TO C-RATECNT                                          
058200         MOVE WB-RATE(WB-IDX) TO WK-RATE(WK-IDX)                          
058300     END-IF.                                                              
058400                                                                          
058500*        -- STOPS AS SOON AS A MATCH IS FOUND, VIA THE                    
058600*           CALLER'S VARYING ... UNTIL ... OR F-FOUND --                  
058700 1320-RATE-SEARCH.                                                        
058800                                                                          
058900     IF WK-RATE(WK-IDX) = WB-RATE(WB-IDX)                                 
059000         MOVE 'Y' TO F-FOUND-SW                                           
059100     END-IF.                                                              
059200                                                                          
059300*    ================================================                     
059400*    MAIN MONTHLY CYCLE                                                   
059500*    ================================================                     
059600 2000-MONTHLY-CYCLE.                                                      
059700                                                                          
059800*        -- HEADER COUNT FIRST SO THE DISPLAY BELOW REFLECTS              
059900*           THE ROSTER AS IT STOOD AT THE START OF THIS                   
060000*           MONTH, BEFORE ANY OF THE SIX STEPS TOUCH IT --                
060100     PERFORM 2010-COUNT-ACTIVE-PERS.                                      
060200                                                                          
060300     DISPLAY 'Simulating ' H-CYC-YYYY '-' H-CYC-MM                        
060400         ' with ' C-BILCNT ' billets and '                                
060500         C-ACTCNT ' personnel'.                                           
060600                                                                          
060700*        -- IN THIS ORDER EVERY MONTH: SEPARATIONS FIRST SO A             
060800*           DEPARTING SAILOR CANNOT ALSO DETACH OR GAIN THIS              
060900*           SAME CYCLE, THEN DETACHMENTS, THEN GAINS --                   
061000     PERFORM 2100-SEPARATIONS.                                            
061100     PERFORM 2200-DETACHMENTS.                                            
061200     PERFORM 2300-GAINS.                                                  
061300                                                                          
061400*        -- ADVANCEMENT PLANNING RUNS ONLY IN THE TWO MONTHS              
061500*           BUPERS INST 1430 SETS FOR THE EXAM CYCLE --                   
061600     IF H-CYC-MM = 3 OR H-CYC-MM = 9                                      
061700         PERFORM 2400-ADVANCEMENT-PLAN                                    
061800     END-IF.                                                              
061900                                                                          
062000     PERFORM 2500-MANNING-CYCLE.                                          
062100     PERFORM 2600-ORDERS-REPORT.                                          
062200                                                                          
062300*        -- ADVANCE THE SIMULATED DATE ONE MONTH FOR THE NEXT             
062400*           PASS OF THE VARYING LOOP IN 0000-NAVSIM01 --                  
062500     MOVE H-CYC-YYYY TO M-IN-YYYY.                                        
062600     MOVE H-CYC-MM TO M-IN-MM.                                            
062700     MOVE 1 TO M-ADD-MONTHS.                                              
062800     PERFORM 9100-ADD-MONTHS.                                             
062900     MOVE M-OUT-YYYY TO H-CYC-YYYY.                                       
063000     MOVE M-OUT-MM TO H-CYC-MM.                                           
063100                                                                          
063200*    02/19/03 ACTIVE-ROSTER COUNT FOR THE HEADER DISPLAY ONLY.            
063300*    C-PERCNT IS THE FIXED UPPER BOUND OF THE PERSONNEL TABLE             
063400*    AND MUST NOT BE TOUCHED HERE -- SHRINKING IT WOULD DROP              
063500*    ACTIVE ROWS BEYOND THE NEW BOUND FROM EVERY LATER SCAN.              
063600 2010-COUNT-ACTIVE-PERS.                                                  
063700                                                                          
063800     MOVE ZERO TO C-ACTCNT.                                               
063900     PERFORM 2011-ACTIVE-PERS-TEST                                        
064000         VARYING WP-IDX FROM 1 BY 1                                       
064100             UNTIL WP-IDX > C-PERCNT.                                     
064200                                                                          
064300*        -- STRAIGHT COUNT, NO OTHER TEST -- SEPARATED ROWS               
064400*           ARE MARKED INACTIVE, NOT REMOVED, SO THIS SCAN                
064500*           SEES THE WHOLE TABLE EVERY TIME --                            
064600 2011-ACTIVE-PERS-TEST.                                                   
064700                                                                          
064800     IF WP-ACTIVE(WP-IDX)                                                 
064900         ADD 1 TO C-ACTCNT                                                
065000     END-IF.                                                              
065100                                                                          
065200*    ------------------------------------------------                     
065300*    STEP 1 -- SEPARATIONS                                                
065400*    ------------------------------------------------                     
065500 2100-SEPARATIONS.                                                        
065600                                                                          
065700     PERFORM 2110-SEP-LOOP                                                
065800         VARYING WP-IDX FROM 1 BY 1                                       
065900             UNTIL WP-IDX > C-PERCNT.                                     
066000                                                                          
066100*    A BLANK EAOS MEANS THE RECORD WAS NEVER GIVEN ONE (BAD               
066200*    LOAD DATA) -- SKIP RATHER THAN FALSE-TRIGGER A SEPARATION.           
066300 2110-SEP-LOOP.                                                           
066400                                                                          
066500     IF WP-ACTIVE(WP-IDX)                                                 
066600       AND WP-EAOS(WP-IDX) NOT > SPACES                                   
066700         NEXT SENTENCE                                                    
066800     ELSE                                                                 
066900       IF WP-ACTIVE(WP-IDX)                                               
067000         AND WP-EAOS(WP-IDX) <= H-CYCLE-DATE-X                            
067100             PERFORM 2120-SEP-ONE                                         
067200       END-IF                                                             
067300     END-IF.                                                              
067400                                                                          
067500*    SEPARATE THE SAILOR, DROP ANY ORDERS THEY WERE HOLDING               
067600*    (THEY WILL NOT BE AROUND TO EXECUTE THEM), FLIP ACTIVE               
067700*    OFF LAST SO 2130 CAN STILL SEE THIS ROW'S DODID.                     
067800 2120-SEP-ONE.                                                            
067900                                                                          
068000     PERFORM 9300-BUILD-NAME-STRING.                                      
068100     DISPLAY H-NAME-STRING-X ' separated this month (EAOS: '              
068200         WP-EAOS(WP-IDX) ')'.                                             
068300                                                                          
068400     MOVE WP-DODID(WP-IDX) TO F-SAVE-DODID.                               
068500     PERFORM 2130-DROP-ASSIGNMENTS                                        
068600         VARYING WA-IDX FROM 1 BY 1                                       
068700             UNTIL WA-IDX > C-ASGCNT.                                     
068800                                                                          
068900     MOVE 'N' TO WP-ACTIVE-SW(WP-IDX).                                    
069000                                                                          
069100*    ANY PENDING OR IN-TRANSIT ORDERS FOR THIS DODID ARE                  
069200*    DEAD ONCE THE SAILOR SEPARATES.                                      
069300 2130-DROP-ASSIGNMENTS.                                                   
069400                                                                          
069500*        -- A SEPARATED SAILOR MAY HAVE MORE THAN ONE ROW IF              
069600*           BOTH A DETACHING AND A GAINING ORDER WERE OPEN --             
069700*           THE FULL SCAN CATCHES BOTH, NOT JUST THE FIRST --             
069800     IF WA-ACTIVE(WA-IDX)                                                 
069900       AND WA-DODID(WA-IDX) = F-SAVE-DODID                                
070000         MOVE 'N' TO WA-ACTIVE-SW(WA-IDX)                                 
070100     END-IF.                                                              
070200                                                                          
070300*    ------------------------------------------------                     
070400*    STEP 2 -- DETACHMENTS                                                
070500*    ------------------------------------------------                     
070600*    COUNT FIRST FOR THE HEADER LINE, THEN PROCESS -- SAME                
070700*    TWO-PASS PATTERN USED BY 2300-GAINS BELOW.                           
070800 2200-DETACHMENTS.                                                        
070900                                                                          
071000     MOVE ZERO TO C-DETCNT.                                               
071100     PERFORM 2210-COUNT-DET                                               
071200         VARYING WA-IDX FROM 1 BY 1                                       
071300             UNTIL WA-IDX > C-ASGCNT.                                     
071400                                                                          
071500     DISPLAY '***** DETACHING ' C-DETCNT                                  
071600         ' PERSONNEL ON ORDERS *****'.                                    
071700                                                                          
071800     PERFORM 2220-DET-LOOP                                                
071900         VARYING WA-IDX FROM 1 BY 1                                       
072000             UNTIL WA-IDX > C-ASGCNT.                                     
072100                                                                          
072200 2210-COUNT-DET.                                                          
072300                                                                          
072400*        -- ONLY PENDING ROWS DETACH -- AN I/P OR GAINED ROW              
072500*           HAS ALREADY BEEN THROUGH THIS GATE ONCE --                    
072600     IF WA-ACTIVE(WA-IDX) AND WA-PENDING(WA-IDX)                          
072700       AND WA-DETACH-DT(WA-IDX) <= H-CYCLE-DATE-X                         
072800         ADD 1 TO C-DETCNT                                                
072900     END-IF.                                                              
073000                                                                          
073100*    SAME TEST AS 2210-COUNT-DET -- KEPT SEPARATE RATHER THAN             
073200*    COMBINED SINCE THE COUNT MUST DISPLAY BEFORE ANY ROW                 
073300*    CHANGES STATE.                                                       
073400 2220-DET-LOOP.                                                           
073500                                                                          
073600*        -- IDENTICAL GATE TO 2210-COUNT-DET, ON PURPOSE --               
073700     IF WA-ACTIVE(WA-IDX) AND WA-PENDING(WA-IDX)                          
073800       AND WA-DETACH-DT(WA-IDX) <= H-CYCLE-DATE-X                         
073900         PERFORM 2230-DET-ONE                                             
074000     END-IF.                                                              
074100                                                                          
074200*    DETACHING SAILOR GOES TO ACC A400 (EN ROUTE) AND LOSES               
074300*    THE OLD BILLET'S UIC/BSC/BIN/PRD UNTIL THEY CHECK IN AT              
074400*    THE GAINING COMMAND IN 2330-GAIN-ONE.                                
074500 2230-DET-ONE.                                                            
074600                                                                          
074700     MOVE WA-DODID(WA-IDX) TO F-SAVE-DODID.                               
074800     PERFORM 9400-FIND-PERSONNEL.                                         
074900                                                                          
075000     PERFORM 9300-BUILD-NAME-STRING.                                      
075100     DISPLAY 'Detached ' H-NAME-STRING-X ' from '                         
075200         WA-LOSS-BIN(WA-IDX).                                             
075300                                                                          
075400     MOVE 'I/P' TO WA-STATUS(WA-IDX).                                     
075500                                                                          
075600*        -- '99990' IS THE SHOP'S STANDING TRANSIT BSC, NOT A             
075700*           REAL COMMAND -- IT ONLY MEANS "BETWEEN ORDERS" --             
075800     IF F-FOUND                                                           
075900         MOVE 'A400' TO WP-ACC(WP-IDX)                                    
076000         MOVE SPACES TO WP-PRD(WP-IDX)                                    
076100         MOVE SPACES TO WP-UIC(WP-IDX)                                    
076200         MOVE '99990' TO WP-BSC(WP-IDX)                                   
076300         MOVE SPACES TO WP-BIN(WP-IDX)                                    
076400     END-IF.                                                              
076500                                                                          
076600*    ------------------------------------------------                     
076700*    STEP 3 -- GAINS                                                      
076800*    ------------------------------------------------                     
076900*    COUNT, CHECK-IN, THEN PURGE THE NOW-COMPLETE ORDERS ROWS             
077000*    OUT OF THE ASSIGNMENT TABLE SO 2500-MANNING-CYCLE DOES               
077100*    NOT SEE THEM AS STILL PENDING.                                       
077200 2300-GAINS.                                                              
077300                                                                          
077400     MOVE ZERO TO C-GAINCNT.                                              
077500     PERFORM 2310-COUNT-GAIN                                              
077600         VARYING WA-IDX FROM 1 BY 1                                       
077700             UNTIL WA-IDX > C-ASGCNT.                                     
077800                                                                          
077900     DISPLAY '***** CHECKING-IN ' C-GAINCNT                               
078000         ' ARRIVING PERSONNEL *****'.                                     
078100                                                                          
078200     PERFORM 2320-GAIN-LOOP                                               
078300         VARYING WA-IDX FROM 1 BY 1                                       
078400             UNTIL WA-IDX > C-ASGCNT.                                     
078500                                                                          
078600     PERFORM 2340-PURGE-GAINED                                            
078700         VARYING WA-IDX FROM 1 BY 1                                       
078800             UNTIL WA-IDX > C-ASGCNT.                                     
078900                                                                          
079000 2310-COUNT-GAIN.                                                         
079100                                                                          
079200*        -- ONLY I/P ROWS CHECK IN -- A PENDING ROW HAS NOT               
079300*           DETACHED YET AND A GAINED ROW ALREADY HAS --                  
079400     IF WA-ACTIVE(WA-IDX) AND WA-IN-TRANSIT(WA-IDX)                       
079500       AND WA-GAIN-DT(WA-IDX) <= H-CYCLE-DATE-X                           
079600         ADD 1 TO C-GAINCNT                                               
079700     END-IF.                                                              
079800                                                                          
079900*        -- SAME GATE AS 2310-COUNT-GAIN, KEPT SEPARATE FOR               
080000*           THE SAME REASON THE DETACHMENT STEP SPLITS ITS                
080100*           COUNT AND PROCESS LOOPS --                                    
080200 2320-GAIN-LOOP.                                                          
080300                                                                          
080400     IF WA-ACTIVE(WA-IDX) AND WA-IN-TRANSIT(WA-IDX)                       
080500       AND WA-GAIN-DT(WA-IDX) <= H-CYCLE-DATE-X                           
080600         PERFORM 2330-GAIN-ONE                                            
080700     END-IF.                                                              
080800                                                                          
080900*    01/17/91 NEW-PRD IS THREE YEARS FROM THE GAIN DATE PER               
081000*    REQ 9101-C; UIC/BSC/BIN ARE PICKED UP FROM THE GAINING               
081100*    BILLET SO THE PERSONNEL ROW MATCHES ITS NEW COMMAND.                 
081200 2330-GAIN-ONE.                                                           
081300                                                                          
081400     MOVE WA-DODID(WA-IDX) TO F-SAVE-DODID.                               
081500     PERFORM 9400-FIND-PERSONNEL.                                         
081600                                                                          
081700     PERFORM 9300-BUILD-NAME-STRING.                                      
081800     DISPLAY 'Gained ' H-NAME-STRING-X ' to '                             
081900         WA-GAIN-BIN(WA-IDX).                                             
082000                                                                          
082100     MOVE 'GAINED' TO WA-STATUS(WA-IDX).                                  
082200                                                                          
082300     IF F-FOUND                                                           
082400         MOVE 'A100' TO WP-ACC(WP-IDX)                                    
082500         MOVE H-CYCLE-DATE-X TO M-OUT-DATE                                
082600         MOVE H-CYC-YYYY TO M-IN-YYYY                                     
082700         MOVE H-CYC-MM TO M-IN-MM                                         
082800         MOVE 36 TO M-ADD-MONTHS                                          
082900         PERFORM 9100-ADD-MONTHS                                          
083000         MOVE M-OUT-DATE TO WP-PRD(WP-IDX)                                
083100         MOVE WA-GAIN-BIN(WA-IDX) TO F-SAVE-BIN                           
083200         PERFORM 9450-FIND-BILLET                                         
083300         IF F-FOUND                                                       
083400             MOVE WB-UIC(WB-IDX) TO WP-UIC(WP-IDX)                        
083500             MOVE WB-BSC(WB-IDX) TO WP-BSC(WP-IDX)                        
083600             MOVE WA-GAIN-BIN(WA-IDX) TO WP-BIN(WP-IDX)                   
083700         END-IF                                                           
083800     END-IF.                                                              
083900                                                                          
084000*    A GAINED ROW HAS FULLY EXECUTED ITS ORDERS AND HAS NO                
084100*    FURTHER PART TO PLAY IN THE ASSIGNMENT TABLE.                        
084200 2340-PURGE-GAINED.                                                       
084300                                                                          
084400*        -- RUNS AS ITS OWN THIRD PASS, AFTER ALL CHECK-INS               
084500*           FOR THE CYCLE HAVE FIRED, SO 2330-GAIN-ONE NEVER              
084600*           SEES A ROW DISAPPEAR WHILE THE GAIN LOOP IS                   
084700*           STILL RUNNING OVER IT --                                      
084800     IF WA-GAINED(WA-IDX)                                                 
084900         MOVE 'N' TO WA-ACTIVE-SW(WA-IDX)                                 
085000     END-IF.                                                              
085100                                                                          
085200*    ------------------------------------------------                     
085300*    STEP 4 -- ADVANCEMENT PLAN (MARCH / SEPTEMBER)                       
085400*    ------------------------------------------------                     
085500*    PLAN DATE IS 9 MONTHS OUT (THE ADVANCEMENT EXAM CYCLE                
085600*    LEAD TIME) -- EAOS MUST BEAT THAT DATE FOR A SAILOR TO               
085700*    COUNT IN 9201-PROJ-INV-TEST'S PROJECTED INVENTORY.                   
085800 2400-ADVANCEMENT-PLAN.                                                   
085900                                                                          
086000     MOVE H-CYC-YYYY TO M-IN-YYYY.                                        
086100     MOVE H-CYC-MM TO M-IN-MM.                                            
086200     MOVE 9 TO M-ADD-MONTHS.                                              
086300     PERFORM 9100-ADD-MONTHS.                                             
086400     MOVE M-OUT-DATE TO H-PLAN-DATE-X.                                    
086500                                                                          
086600     DISPLAY 'Advancement plan for ' H-PLAN-DATE-X.                       
086700                                                                          
086800     PERFORM 2410-PLAN-ONE-RATE                                           
086900         VARYING WK-IDX FROM 1 BY 1                                       
087000             UNTIL WK-IDX > C-RATECNT.                                    
087100                                                                          
087200*    E-9 DOWN TO E-5, EACH GRADE'S PLAN NUMBER SUBTRACTED                 
087300*    FROM THE NEXT GRADE DOWN'S PROJECTED INVENTORY SO THE                
087400*    SAME BODY IS NOT COUNTED AS ADVANCING TWICE.                         
087500 2410-PLAN-ONE-RATE.                                                      
087600                                                                          
087700*        -- WV-PLAN-TABLE IS INDEXED THE SAME AS WK-RATE-                 
087800*           TABLE, ROW FOR ROW -- WK-IDX SERVES BOTH --                   
087900     MOVE WK-RATE(WK-IDX) TO WV-RATE(WK-IDX).                             
088000                                                                          
088100*        -- E-9 --                                                        
088200     MOVE 'E-9' TO F-SAVE-BIN.                                            
088300     PERFORM 9200-PROJ-INV.                                               
088400     MOVE V-PERS TO V-SAVE-E9.                                            
088500     PERFORM 9210-COUNT-BILL.                                             
088600     COMPUTE V-PLAN = V-BILL - V-SAVE-E9.                                 
088700     IF V-PLAN > V-SAVE-E9                                                
088800         MOVE V-SAVE-E9 TO V-PLAN                                         
088900     END-IF.                                                              
089000     IF V-PLAN < ZERO                                                     
089100         MOVE ZERO TO V-PLAN                                              
089200     END-IF.                                                              
089300     MOVE V-PLAN TO WV-ADV-E9(WK-IDX).                                    
089400                                                                          
089500*        -- E-8 (REDUCED BY E-9 ADVANCEMENTS) -- V-PLAN STILL             
089600*           HOLDS THE E-9 PLAN NUMBER FROM THE BLOCK ABOVE --             
089700     MOVE 'E-8' TO F-SAVE-BIN.                                            
089800     PERFORM 9200-PROJ-INV.                                               
089900     COMPUTE V-SAVE-E8 = V-PERS - V-PLAN.                                 
090000     PERFORM 9210-COUNT-BILL.                                             
090100     COMPUTE V-PLAN = V-BILL - V-SAVE-E8.                                 
090200     IF V-PLAN > V-SAVE-E8                                                
090300         MOVE V-SAVE-E8 TO V-PLAN                                         
090400     END-IF.                                                              
090500     IF V-PLAN < ZERO                                                     
090600         MOVE ZERO TO V-PLAN                                              
090700     END-IF.                                                              
090800     MOVE V-PLAN TO WV-ADV-E8(WK-IDX).                                    
090900                                                                          
091000*        -- E-7 (REDUCED BY E-8 ADVANCEMENTS) -- SAME                     
091100*           CARRY-FORWARD PATTERN AS THE E-8 BLOCK ABOVE --               
091200     MOVE 'E-7' TO F-SAVE-BIN.                                            
091300     PERFORM 9200-PROJ-INV.                                               
091400     COMPUTE V-SAVE-E7 = V-PERS - V-PLAN.                                 
091500     PERFORM 9210-COUNT-BILL.                                             
091600     COMPUTE V-PLAN = V-BILL - V-SAVE-E7.                                 
091700     IF V-PLAN > V-SAVE-E7                                                
091800         MOVE V-SAVE-E7 TO V-PLAN                                         
091900     END-IF.                                                              
092000     IF V-PLAN < ZERO                                                     
092100         MOVE ZERO TO V-PLAN                                              
092200     END-IF.                                                              
092300     MOVE V-PLAN TO WV-ADV-E7(WK-IDX).                                    
092400                                                                          
092500*        -- E-6 (REDUCED BY E-7 ADVANCEMENTS) -- SAME                     
092600*           CARRY-FORWARD PATTERN AGAIN --                                
092700     MOVE 'E-6' TO F-SAVE-BIN.                                            
092800     PERFORM 9200-PROJ-INV.                                               
092900     COMPUTE V-SAVE-E6 = V-PERS - V-PLAN.                                 
093000     PERFORM 9210-COUNT-BILL.                                             
093100     COMPUTE V-PLAN = V-BILL - V-SAVE-E6.                                 
093200     IF V-PLAN > V-SAVE-E6                                                
093300         MOVE V-SAVE-E6 TO V-PLAN                                         
093400     END-IF.                                                              
093500     IF V-PLAN < ZERO                                                     
093600         MOVE ZERO TO V-PLAN                                              
093700     END-IF.                                                              
093800     MOVE V-PLAN TO WV-ADV-E6(WK-IDX).                                    
093900                                                                          
094000*        -- E-5 (REDUCED BY E-6 ADVANCEMENTS) -- LAST GRADE               
094100*           IN THE CASCADE, USES V-TEMP RATHER THAN ANOTHER               
094200*           V-SAVE-Ex SINCE NOTHING BELOW E-5 READS IT --                 
094300     MOVE 'E-5' TO F-SAVE-BIN.                                            
094400     PERFORM 9200-PROJ-INV.                                               
094500     COMPUTE V-TEMP = V-PERS - V-PLAN.                                    
094600     PERFORM 9210-COUNT-BILL.                                             
094700     COMPUTE V-PLAN = V-BILL - V-TEMP.                                    
094800     IF V-PLAN > V-TEMP                                                   
094900         MOVE V-TEMP TO V-PLAN                                            
095000     END-IF.                                                              
095100     IF V-PLAN < ZERO                                                     
095200         MOVE ZERO TO V-PLAN                                              
095300     END-IF.                                                              
095400     MOVE V-PLAN TO WV-ADV-E5(WK-IDX).                                    
095500                                                                          
095600     DISPLAY WK-RATE(WK-IDX) ': E9=' WV-ADV-E9(WK-IDX)                    
095700         ' E8=' WV-ADV-E8(WK-IDX) ' E7=' WV-ADV-E7(WK-IDX)                
095800         ' E6=' WV-ADV-E6(WK-IDX) ' E5=' WV-ADV-E5(WK-IDX).               
095900                                                                          
096000*    ------------------------------------------------                     
096100*    STEP 5 -- MANNING CYCLE                                              
096200*    ------------------------------------------------                     
096300*    ROLLER POOL, GAP LIST, SORT, THEN MATCH ONE ROLLER PER               
096400*    GAP IN ASCENDING BIN ORDER PER REQ 9306-B.                           
096500 2500-MANNING-CYCLE.                                                      
096600                                                                          
096700     PERFORM 2510-COUNT-ROLLERS.                                          
096800     PERFORM 2520-BUILD-GAP-LIST.                                         
096900     PERFORM 2530-SORT-GAP-LIST.                                          
097000                                                                          
097100     DISPLAY C-ROLLCNT ' rollers slated to rotate to fill '               
097200         C-GAPCNT ' gapped billets in MNA'.                               
097300                                                                          
097400     MOVE ZERO TO C-MATCNT.                                               
097500     MOVE ZERO TO C-UNFCNT.                                               
097600     PERFORM 2540-MATCH-LOOP                                              
097700         VARYING WG-IDX FROM 1 BY 1                                       
097800             UNTIL WG-IDX > C-GAPCNT.                                     
097900                                                                          
098000     DISPLAY C-MATCNT ' rollers assigned to billets, '                    
098100         C-UNFCNT ' billets left unfilled'.                               
098200                                                                          
098300     PERFORM 2550-DUP-CHECK.                                              
098400                                                                          
098500*    06/09/93 ROLLER POOL COUNT FOR THE HEADER LINE ONLY --               
098600*    ONE-YEAR ROTATION HORIZON PER REQ 9708-E.                            
098700 2510-COUNT-ROLLERS.                                                      
098800                                                                          
098900*        -- BUILD THE ONE-YEAR HORIZON DATE FIRST, THEN COUNT             
099000*           AGAINST IT -- THE HORIZON IS ALSO READ LATER BY               
099100*           2541-ELIGIBLE-SEARCH DURING THE MATCH PASS --                 
099200     MOVE H-CYC-YYYY TO M-IN-YYYY.                                        
099300     MOVE H-CYC-MM TO M-IN-MM.                                            
099400     MOVE 12 TO M-ADD-MONTHS.                                             
099500     PERFORM 9100-ADD-MONTHS.                                             
099600     MOVE M-OUT-DATE TO H-HORIZON-DATE-X.                                 
099700                                                                          
099800     MOVE ZERO TO C-ROLLCNT.                                              
099900     PERFORM 2511-ROLLER-TEST                                             
100000         VARYING WP-IDX FROM 1 BY 1                                       
100100             UNTIL WP-IDX > C-PERCNT.                                     
100200                                                                          
100300*    A ROLLER MUST BE ONBOARD (NOT ALREADY A400 EN ROUTE),                
100400*    DUE TO ROTATE WITHIN THE HORIZON, AND NOT ALREADY                    
100500*    HOLDING ORDERS -- SAME THREE TESTS 2541 REUSES BELOW.                
100600 2511-ROLLER-TEST.                                                        
100700                                                                          
100800     IF WP-ACTIVE(WP-IDX) AND WP-ACC(WP-IDX) NOT = 'A400'                 
100900       AND WP-PRD(WP-IDX) <= H-HORIZON-DATE-X                             
101000         MOVE WP-DODID(WP-IDX) TO F-SAVE-DODID                            
101100         PERFORM 9420-HAS-ASSIGNMENT                                      
101200         IF F-NOT-FOUND                                                   
101300             ADD 1 TO C-ROLLCNT                                           
101400         END-IF                                                           
101500     END-IF.                                                              
101600                                                                          
101700*    GAPPED = ((AVAILABLE - FILLED) UNION TO-BE-GAPPED)                   
101800*              - TO-BE-FILLED           (REQ 9306-B)                      
101900 2520-BUILD-GAP-LIST.                                                     
102000                                                                          
102100     PERFORM 2521-MARK-AVAIL                                              
102200         VARYING WB-IDX FROM 1 BY 1                                       
102300             UNTIL WB-IDX > C-BILCNT.                                     
102400                                                                          
102500     PERFORM 2522-UNION-GAPPING                                           
102600         VARYING WA-IDX FROM 1 BY 1                                       
102700             UNTIL WA-IDX > C-ASGCNT.                                     
102800                                                                          
102900     PERFORM 2523-SUBTRACT-FILLING                                        
103000         VARYING WA-IDX FROM 1 BY 1                                       
103100             UNTIL WA-IDX > C-ASGCNT.                                     
103200                                                                          
103300     MOVE ZERO TO C-GAPCNT.                                               
103400     PERFORM 2524-COLLECT-GAP                                             
103500         VARYING WB-IDX FROM 1 BY 1                                       
103600             UNTIL WB-IDX > C-BILCNT.                                     
103700                                                                          
103800*        -- A BIN NOBODY CURRENTLY HOLDS STARTS GAPPED --                 
103900 2521-MARK-AVAIL.                                                         
104000                                                                          
104100*        -- FIRST PASS OVER EVERY BILLET, ESTABLISHES THE                 
104200*           BASELINE BEFORE THE UNION/SUBTRACT PASSES BELOW               
104300*           ADJUST IT FOR ORDERS ALREADY IN FLIGHT --                     
104400     MOVE WB-BIN(WB-IDX) TO F-SAVE-BIN.                                   
104500     PERFORM 9430-BIN-IS-HELD.                                            
104600     IF F-FOUND                                                           
104700         MOVE 'N' TO WB-GAP-SW(WB-IDX)                                    
104800     ELSE                                                                 
104900         MOVE 'Y' TO WB-GAP-SW(WB-IDX)                                    
105000     END-IF.                                                              
105100                                                                          
105200*        -- A BIN WHOSE OCCUPANT HAS ORDERS DETACHING THIS                
105300*           CYCLE OR EARLIER JOINS THE GAP LIST TOO --                    
105400*        -- SECOND PASS, OVER THE ASSIGNMENT TABLE THIS TIME              
105500*           RATHER THAN THE BILLET TABLE --                               
105600 2522-UNION-GAPPING.                                                      
105700                                                                          
105800     IF WA-ACTIVE(WA-IDX)                                                 
105900       AND WA-DETACH-DT(WA-IDX) NOT < H-CYCLE-DATE-X                      
106000         MOVE WA-LOSS-BIN(WA-IDX) TO F-SAVE-BIN                           
106100         PERFORM 9450-FIND-BILLET                                         
106200         IF F-FOUND                                                       
106300             MOVE 'Y' TO WB-GAP-SW(WB-IDX)                                
106400         END-IF                                                           
106500     END-IF.                                                              
106600                                                                          
106700*        -- A BIN ALREADY PROMISED TO AN INCOMING ROLLER                  
106800*           THIS CYCLE OR EARLIER DROPS BACK OFF THE LIST --              
106900*        -- THIRD PASS -- RUNS AFTER 2522-UNION-GAPPING SO A              
107000*           BIN THAT IS BOTH DETACHING AND BEING FILLED THIS              
107100*           CYCLE ENDS UP CORRECTLY NOT-GAPPED --                         
107200 2523-SUBTRACT-FILLING.                                                   
107300                                                                          
107400     IF WA-ACTIVE(WA-IDX)                                                 
107500       AND WA-GAIN-DT(WA-IDX) NOT < H-CYCLE-DATE-X                        
107600         MOVE WA-GAIN-BIN(WA-IDX) TO F-SAVE-BIN                           
107700         PERFORM 9450-FIND-BILLET                                         
107800         IF F-FOUND                                                       
107900             MOVE 'N' TO WB-GAP-SW(WB-IDX)                                
108000         END-IF                                                           
108100     END-IF.                                                              
108200                                                                          
108300*        -- SWEEP THE FINAL GAP-SWITCH SETTING INTO THE                   
108400*           SEPARATE WG-GAP-TABLE FOR SORTING/MATCHING --                 
108500*        -- FOURTH AND LAST PASS -- READS THE SWITCH THE                  
108600*           THREE PASSES ABOVE SETTLED, WRITES THE ACTUAL                 
108700*           GAP-LIST ROWS FOR SORTING/MATCHING --                         
108800 2524-COLLECT-GAP.                                                        
108900                                                                          
109000     IF WB-GAPPED(WB-IDX)                                                 
109100         ADD 1 TO C-GAPCNT                                                
109200         SET WG-IDX TO C-GAPCNT                                           
109300         MOVE WB-BIN(WB-IDX) TO WG-BIN(WG-IDX)                            
109400     END-IF.                                                              
109500                                                                          
109600*    HAND-SORT -- NO SORT VERB IN THIS SHOP.  SIMPLE                      
109700*    EXCHANGE SORT, ASCENDING BIN, FOR THE GAP LIST.                      
109800 2530-SORT-GAP-LIST.                                                      
109900                                                                          
110000     IF C-GAPCNT > 1                                                      
110100         PERFORM 2531-SORT-PASS                                           
110200             VARYING WG-IDX FROM 1 BY 1                                   
110300                 UNTIL WG-IDX > C-GAPCNT                                  
110400     END-IF.                                                              
110500                                                                          
110600*        -- ONE BUBBLE PASS OVER THE WHOLE GAP LIST --                    
110700 2531-SORT-PASS.                                                          
110800                                                                          
110900     PERFORM 2532-SORT-COMPARE                                            
111000         VARYING WG-IDX2 FROM 1 BY 1                                      
111100             UNTIL WG-IDX2 > C-GAPCNT.                                    
111200                                                                          
111300*        -- ADJACENT-PAIR COMPARE AND SWAP, ASCENDING BIN --              
111400*        -- SWAPS ONLY WG-BIN SINCE THAT IS THE ONLY FIELD                
111500*           THE GAP TABLE CARRIES --                                      
111600 2532-SORT-COMPARE.                                                       
111700                                                                          
111800     IF WG-IDX2 < C-GAPCNT                                                
111900       AND WG-BIN(WG-IDX2) > WG-BIN(WG-IDX2 + 1)                          
112000         MOVE WG-BIN(WG-IDX2) TO F-SAVE-BIN                               
112100         SET WG-IDX TO WG-IDX2                                            
112200         ADD 1 TO WG-IDX                                                  
112300         MOVE WG-BIN(WG-IDX) TO WG-BIN(WG-IDX2)                           
112400         MOVE F-SAVE-BIN TO WG-BIN(WG-IDX)                                
112500     END-IF.                                                              
112600                                                                          
112700*    MATCH FIRST ELIGIBLE ROLLER TO EACH GAP, ASCENDING BIN.              
112800*    IF THE BILLET DISAPPEARED (SHOULD NOT HAPPEN -- GAP LIST             
112900*    WAS BUILT FROM THE SAME TABLE) SKIP QUIETLY; OTHERWISE               
113000*    SEARCH FOR THE FIRST ELIGIBLE ROLLER AND CUT ORDERS.                 
113100 2540-MATCH-LOOP.                                                         
113200                                                                          
113300*        -- ONE GAP AT A TIME, ASCENDING BIN, PER REQ 9306-B --           
113400     MOVE WG-BIN(WG-IDX) TO F-SAVE-BIN.                                   
113500     PERFORM 9450-FIND-BILLET.                                            
113600     IF F-NOT-FOUND                                                       
113700         NEXT SENTENCE                                                    
113800     ELSE                                                                 
113900         MOVE 'N' TO F-FOUND-SW                                           
114000         PERFORM 2541-ELIGIBLE-SEARCH                                     
114100             VARYING WP-IDX FROM 1 BY 1                                   
114200                 UNTIL WP-IDX > C-PERCNT OR F-FOUND                       
114300         IF F-FOUND                                                       
114400             PERFORM 2542-CUT-ORDERS                                      
114500             ADD 1 TO C-MATCNT                                            
114600         ELSE                                                             
114700             DISPLAY '*** UNABLE TO FIND ROLLER FOR BILLET '              
114800                 WG-BIN(WG-IDX) ' needing ' WB-RATE(WB-IDX)               
114900             ADD 1 TO C-UNFCNT                                            
115000         END-IF                                                           
115100     END-IF.                                                              
115200                                                                          
115300*    06/09/93 ROLLER POOL ONLY -- SAME ACC/PRD-HORIZON TEST AS            
115400*    2511-ROLLER-TEST, PER REQ 9306-B.  A SAILOR WHO IS NOT DUE           
115500*    TO ROTATE WITHIN THE ONE-YEAR HORIZON IS NOT ELIGIBLE.               
115600 2541-ELIGIBLE-SEARCH.                                                    
115700                                                                          
115800     IF WP-ACTIVE(WP-IDX)                                                 
115900       AND WP-ACC(WP-IDX) NOT = 'A400'                                    
116000       AND WP-PRD(WP-IDX) <= H-HORIZON-DATE-X                             
116100       AND WP-RATE(WP-IDX) = WB-RATE(WB-IDX)                              
116200       AND WP-PGRADE(WP-IDX) = WB-PAYGRD(WB-IDX)                          
116300         MOVE WP-DODID(WP-IDX) TO F-SAVE-DODID                            
116400         PERFORM 9420-HAS-ASSIGNMENT                                      
116500         IF F-NOT-FOUND                                                   
116600             MOVE 'Y' TO F-FOUND-SW                                       
116700         END-IF                                                           
116800     END-IF.                                                              
116900                                                                          
117000*    NEW-DETACH-DT IS THE ROLLER'S CURRENT PRD; NEW-GAIN-DT               
117100*    IS ONE MONTH LATER TO GIVE A NOTIONAL TRAVEL WINDOW.                 
117200 2542-CUT-ORDERS.                                                         
117300                                                                          
117400*        -- APPEND, NEVER OVERWRITE -- THE ASSIGNMENT TABLE               
117500*           IS A GROWING LOG, NOT A REUSABLE POOL --                      
117600     ADD 1 TO C-ASGCNT.                                                   
117700     SET WA-IDX TO C-ASGCNT.                                              
117800     MOVE WP-DODID(WP-IDX) TO WA-DODID(WA-IDX).                           
117900     MOVE WB-BIN(WB-IDX) TO WA-GAIN-BIN(WA-IDX).                          
118000     MOVE WP-BIN(WP-IDX) TO WA-LOSS-BIN(WA-IDX).                          
118100     MOVE 'PENDING' TO WA-STATUS(WA-IDX).                                 
118200     MOVE H-CYCLE-DATE-X TO WA-ORDERS-DT(WA-IDX).                         
118300*        -- DETACH DATE IS THE ROLLER'S CURRENT PRD, NOT THE              
118400*           CYCLE DATE -- ORDERS ARE CUT NOW BUT EXECUTED                 
118500*           WHEN THE ROLLER'S ROTATION DATE ARRIVES --                    
118600     MOVE WP-PRD(WP-IDX) TO WA-DETACH-DT(WA-IDX).                         
118700                                                                          
118800     MOVE WP-PRD(WP-IDX) TO M-OUT-DATE.                                   
118900     MOVE M-OUT-YYYY-X TO M-IN-YYYY.                                      
119000     MOVE M-OUT-MM-X TO M-IN-MM.                                          
119100     MOVE 1 TO M-ADD-MONTHS.                                              
119200     PERFORM 9100-ADD-MONTHS.                                             
119300     MOVE M-OUT-DATE TO WA-GAIN-DT(WA-IDX).                               
119400     MOVE 'Y' TO WA-ACTIVE-SW(WA-IDX).                                    
119500                                                                          
119600*    05/14/02 DUPLICATE-BIN INTEGRITY SCAN, AUDIT LETTER TEXT.            
119700*        -- N-SQUARED SCAN, ONLY RUN ONCE PER CYCLE AGAINST               
119800*           THE ASSIGNMENT TABLE, NOT THE MUCH LARGER                     
119900*           PERSONNEL/BILLET TABLES --                                    
120000*    03/11/03  A.LINDQUIST  REQ 0304-A  THE OLD INNER LOOP RAN            
120100*        TO COMPLETION AND DISPLAYED ON *EVERY* EARLIER ROW               
120200*        THAT MATCHED, SO A BIN APPEARING THREE TIMES PRINTED             
120300*        THREE LINES (2-VS-1, 3-VS-1, 3-VS-2) INSTEAD OF THE              
120400*        TWO THE AUDIT LETTER WANTS.  INNER LOOP NOW QUITS ON             
120500*        THE FIRST EARLIER MATCH, SAME UNTIL-OR-FOUND IDIOM AS            
120600*        9420-HAS-ASSIGNMENT, SO EACH ROW CONTRIBUTES AT MOST             
120700*        ONE LINE AND N OCCURRENCES OF A BIN YIELD N-1 LINES.             
120800 2550-DUP-CHECK.                                                          
120900                                                                          
121000     PERFORM 2551-DUP-OUTER                                               
121100         VARYING WA-IDX FROM 1 BY 1                                       
121200             UNTIL WA-IDX > C-ASGCNT.                                     
121300                                                                          
121400*    ONE PASS PER ROW -- IF AN EARLIER ROW IS FOUND CARRYING              
121500*    THE SAME GAIN-BIN, THIS ROW IS ITSELF A DUPLICATE                    
121600*    OCCURRENCE AND GETS EXACTLY ONE AUDIT LINE.                          
121700 2551-DUP-OUTER.                                                          
121800                                                                          
121900     IF WA-ACTIVE(WA-IDX)                                                 
122000         MOVE 'N' TO F-FOUND-SW                                           
122100         PERFORM 2552-DUP-INNER                                           
122200             VARYING WA-IDX2 FROM 1 BY 1                                  
122300                 UNTIL WA-IDX2 >= WA-IDX OR F-FOUND                       
122400         IF F-FOUND                                                       
122500             DISPLAY 'Error: *** BIN ' WA-GAIN-BIN(WA-IDX)                
122600                 ' IS DUPLICATED IN TABLE OF ASSIGNMENTS!'                
122700         END-IF                                                           
122800     END-IF.                                                              
122900                                                                          
123000*        -- STOPS AT THE FIRST EARLIER ROW THAT MATCHES;                  
123100*           LATER ROWS SHARING THE SAME BIN ARE LEFT FOR                  
123200*           THEIR OWN TURN AT 2551-DUP-OUTER TO REPORT --                 
123300 2552-DUP-INNER.                                                          
123400                                                                          
123500     IF WA-ACTIVE(WA-IDX2)                                                
123600       AND WA-GAIN-BIN(WA-IDX2) = WA-GAIN-BIN(WA-IDX)                     
123700         MOVE 'Y' TO F-FOUND-SW                                           
123800     END-IF.                                                              
123900                                                                          
124000*    ------------------------------------------------                     
124100*    STEP 6 -- ORDERS REPORT, ASCENDING DETACH DATE                       
124200*    ------------------------------------------------                     
124300 2600-ORDERS-REPORT.                                                      
124400                                                                          
124500*        -- HEADER PRINTS ONCE, THEN THE SORT, THEN ONE LINE              
124600*           PER ACTIVE ORDER, ASCENDING DETACH DATE --                    
124700     DISPLAY '***** PERSONNEL ON ORDERS *****'.                           
124800                                                                          
124900     PERFORM 2610-SORT-ORDERS.                                            
125000                                                                          
125100     PERFORM 2620-PRINT-LOOP                                              
125200         VARYING WA-IDX FROM 1 BY 1                                       
125300             UNTIL WA-IDX > C-ASGCNT.                                     
125400                                                                          
125500*        -- SAME HAND-SORT IDIOM AS 2530-SORT-GAP-LIST,                   
125600*           OVER THE ASSIGNMENT TABLE THIS TIME --                        
125700 2610-SORT-ORDERS.                                                        
125800                                                                          
125900*        -- SKIP THE SORT ENTIRELY ON ZERO OR ONE ROW, SAME               
126000*           GUARD 2530-SORT-GAP-LIST USES --                              
126100     IF C-ASGCNT > 1                                                      
126200         PERFORM 2611-SORT-PASS                                           
126300             VARYING WA-IDX FROM 1 BY 1                                   
126400                 UNTIL WA-IDX > C-ASGCNT                                  
126500     END-IF.                                                              
126600                                                                          
126700*        -- ONE BUBBLE PASS OVER THE WHOLE ASSIGNMENT TABLE --            
126800 2611-SORT-PASS.                                                          
126900                                                                          
127000     PERFORM 2612-SORT-COMPARE                                            
127100         VARYING WA-IDX2 FROM 1 BY 1                                      
127200             UNTIL WA-IDX2 > C-ASGCNT.                                    
127300                                                                          
127400*    02/19/03 COMPARE IGNORES THE ACTIVE FLAG SO THE WHOLE                
127500*    PHYSICAL TABLE SORTS ASCENDING BY DETACH-DT -- A DROPPED             
127600*    ROW IN THE MIDDLE OF THE TABLE NO LONGER SPLITS IT INTO              
127700*    TWO SUBLISTS THAT NEVER GET MERGED.  2620-PRINT-LOOP                 
127800*    ALREADY SKIPS INACTIVE ROWS AT DISPLAY TIME.                         
127900 2612-SORT-COMPARE.                                                       
128000                                                                          
128100     IF WA-IDX2 < C-ASGCNT                                                
128200       AND WA-DETACH-DT(WA-IDX2) >                                        
128300           WA-DETACH-DT(WA-IDX2 + 1)                                      
128400         PERFORM 2613-SWAP-ROWS                                           
128500     END-IF.                                                              
128600                                                                          
128700*        -- SWAPS THE WHOLE 42-BYTE ROW IN ONE MOVE, NOT                  
128800*           FIELD BY FIELD --                                             
128900 2613-SWAP-ROWS.                                                          
129000                                                                          
129100*        -- WA-IDX IS SET HERE TO THE PARTNER ROW, ONE PAST               
129200*           WA-IDX2, JUST FOR THIS THREE-WAY MOVE --                      
129300     SET WA-IDX TO WA-IDX2.                                               
129400     ADD 1 TO WA-IDX.                                                     
129500     MOVE WA-ASSIGNMENT-ENTRY(WA-IDX2) TO F-SAVE-BIN.                     
129600     MOVE WA-ASSIGNMENT-ENTRY(WA-IDX)                                     
129700         TO WA-ASSIGNMENT-ENTRY(WA-IDX2).                                 
129800     MOVE F-SAVE-BIN TO WA-ASSIGNMENT-ENTRY(WA-IDX).                      
129900                                                                          
130000*        -- A400 (ALREADY DETACHED) PRINTS DIFFERENT WORDING              
130100*           THAN A STILL-ONBOARD SAILOR AWAITING DETACHMENT --            
130200 2620-PRINT-LOOP.                                                         
130300                                                                          
130400     IF WA-ACTIVE(WA-IDX)                                                 
130500         MOVE WA-DODID(WA-IDX) TO F-SAVE-DODID                            
130600         PERFORM 9400-FIND-PERSONNEL                                      
130700         PERFORM 9300-BUILD-NAME-STRING                                   
130800*                -- A400 MEANS 2230-DET-ONE ALREADY RAN THIS              
130900*                   CYCLE OR AN EARLIER ONE -- WORD THE LINE              
131000*                   IN THE PAST TENSE FOR THAT CASE --                    
131100         IF F-FOUND AND WP-ACC(WP-IDX) = 'A400'                           
131200             DISPLAY H-NAME-STRING-X                                      
131300                 ' has detached en route to BIN '                         
131400                 WA-GAIN-BIN(WA-IDX) ' on '                               
131500                 WA-GAIN-DT(WA-IDX)                                       
131600         ELSE                                                             
131700             DISPLAY H-NAME-STRING-X                                      
131800                 ' will rotate to BIN '                                   
131900                 WA-GAIN-BIN(WA-IDX) ' on '                               
132000                 WA-GAIN-DT(WA-IDX)                                       
132100         END-IF                                                           
132200     END-IF.                                                              
132300                                                                          
132400*    NO SORT WORK FILES OR REPORT SPOOLS TO CLEAN UP -- THE               
132500*    SIX-CYCLE HISTORY IS ALL DISPLAY OUTPUT, NOT A PRINT FILE.           
132600 3000-CLOSING.                                                            
132700                                                                          
132800     CLOSE BILLET-MASTER.                                                 
132900     CLOSE PERSONNEL-MASTER.                                              
133000                                                                          
133100*    RECURSES PAST THE 'BIN' HEADER ROW SO THE CALLER NEVER               
133200*    SEES IT AS A DETAIL RECORD.                                          
133300 9000-READ-BILLET.                                                        
133400                                                                          
133500*        -- READ-AHEAD PATTERN -- THE LOOP THAT CALLS THIS                
133600*           PARAGRAPH TESTS MORE-BILLETS *AFTER* THE CALL,                
133700*           SO THE ROW JUST READ IS ALWAYS THE NEXT ONE TO                
133800*           PROCESS, NOT THE ONE JUST PROCESSED --                        
133900     READ BILLET-MASTER                                                   
134000         AT END                                                           
134100             MOVE 'NO' TO MORE-BILLETS.                                   
134200                                                                          
134300     IF I-BILLET-REC(1:3) = 'BIN'                                         
134400         PERFORM 9000-READ-BILLET                                         
134500     END-IF.                                                              
134600                                                                          
134700*    SAME PATTERN AS 9000-READ-BILLET, KEYED OFF THE                      
134800*    'DODID' HEADER TEXT WRITTEN BY NAVGEN02.                             
134900 9010-READ-PERSONNEL.                                                     
135000                                                                          
135100     READ PERSONNEL-MASTER                                                
135200         AT END                                                           
135300             MOVE 'NO' TO MORE-PERSONNEL.                                 
135400                                                                          
135500     IF I-PERSONNEL-REC(1:5) = 'DODID'                                    
135600         PERFORM 9010-READ-PERSONNEL                                      
135700     END-IF.                                                              
135800                                                                          
135900*    01/17/91 GENERALIZED MONTH-ADD, ALWAYS RETURNS 15TH.                 
136000 9100-ADD-MONTHS.                                                         
136100                                                                          
136200*        -- CONVERT TO A FLAT MONTH COUNT SINCE YEAR ZERO,                
136300*           ADD THE OFFSET, THEN SPLIT BACK INTO YEAR/MONTH.              
136400*           THE "- 1" / "+ 1" PAIR IS BECAUSE MONTH 1 (JAN)               
136500*           MUST MAP TO REMAINDER 1, NOT REMAINDER 0 --                   
136600     COMPUTE M-TOTAL-MONTHS =                                             
136700         M-IN-YYYY * 12 + M-IN-MM + M-ADD-MONTHS - 1.                     
136800     COMPUTE M-OUT-YYYY = M-TOTAL-MONTHS / 12.                            
136900     COMPUTE M-OUT-MM =                                                   
137000         M-TOTAL-MONTHS - (M-OUT-YYYY * 12) + 1.                          
137100     MOVE M-OUT-YYYY TO M-OUT-YYYY-X.                                     
137200     MOVE M-OUT-MM TO M-OUT-MM-X.                                         
137300*        -- EVERY SIMULATED DATE IN THIS PROGRAM IS PINNED TO             
137400*           THE 15TH -- THE SIMULATION HAS NO NEED FOR A                  
137500*           SPECIFIC DAY, ONLY A MONTH GRANULARITY --                     
137600     MOVE '15' TO M-OUT-DD-X.                                             
137700                                                                          
137800*    PROJECTED INVENTORY -- RATE IN F-SAVE-BIN, GRADE IN                  
137900*    F-SAVE-BIN AS WELL WOULD COLLIDE, SO WE USE V-TEMP                   
138000*    HOLDING AREAS -- SEE 9201.                                           
138100 9200-PROJ-INV.                                                           
138200                                                                          
138300*        -- "PROJECTED" BECAUSE IT COUNTS ONLY SAILORS WHOSE              
138400*           EAOS FALLS AFTER THE NINE-MONTHS-OUT PLAN DATE --             
138500*           A SAILOR SEPARATING BEFORE THEN WILL NOT BE                   
138600*           AROUND TO SIT THE EXAM --                                     
138700     MOVE ZERO TO V-PERS.                                                 
138800     PERFORM 9201-PROJ-INV-TEST                                           
138900         VARYING WP-IDX FROM 1 BY 1                                       
139000             UNTIL WP-IDX > C-PERCNT.                                     
139100                                                                          
139200*        -- F-SAVE-BIN(1:3) HOLDS THE PAYGRADE LITERAL ('E-9'             
139300*           ETC) THE CALLER MOVED IN, NOT AN ACTUAL BIN --                
139400*           REUSING F-SAVE-BIN THIS WAY SAVES A SEPARATE                  
139500*           WORKING-STORAGE ITEM FOR A ONE-PARAGRAPH HANDOFF --           
139600 9201-PROJ-INV-TEST.                                                      
139700                                                                          
139800     IF WP-ACTIVE(WP-IDX)                                                 
139900       AND WP-RATE(WP-IDX) = WK-RATE(WK-IDX)                              
140000       AND WP-PGRADE(WP-IDX) = F-SAVE-BIN(1:3)                            
140100       AND WP-EAOS(WP-IDX) > H-PLAN-DATE-X                                
140200         ADD 1 TO V-PERS                                                  
140300     END-IF.                                                              
140400                                                                          
140500*    BILLETS AT THIS RATE/GRADE, NO ACTIVE-FLAG TEST NEEDED --            
140600*    A BILLET DOES NOT HAVE ONE.                                          
140700 9210-COUNT-BILL.                                                         
140800                                                                          
140900*        -- ALLOWANCE SIDE OF THE PLAN COMPUTE -- HOW MANY                
141000*           BILLETS EXIST AT THIS RATE/GRADE, REGARDLESS OF               
141100*           WHETHER THEY ARE CURRENTLY FILLED --                          
141200     MOVE ZERO TO V-BILL.                                                 
141300     PERFORM 9211-COUNT-BILL-TEST                                         
141400         VARYING WB-IDX FROM 1 BY 1                                       
141500             UNTIL WB-IDX > C-BILCNT.                                     
141600                                                                          
141700*        -- SAME F-SAVE-BIN(1:3) PAYGRADE-LITERAL REUSE AS                
141800*           9201-PROJ-INV-TEST ABOVE --                                   
141900 9211-COUNT-BILL-TEST.                                                    
142000                                                                          
142100     IF WB-RATE(WB-IDX) = WK-RATE(WK-IDX)                                 
142200       AND WB-PAYGRD(WB-IDX) = F-SAVE-BIN(1:3)                            
142300         ADD 1 TO V-BILL                                                  
142400     END-IF.                                                              
142500                                                                          
142600*    SHARED DISPLAY-LINE FORMAT -- RATE, FIRST 18 OF NAME,                
142700*    LAST 5 OF DODID -- USED BY EVERY CYCLE STEP THAT PRINTS              
142800*    A PERSONNEL LINE.                                                    
142900 9300-BUILD-NAME-STRING.                                                  
143000                                                                          
143100*        -- CALLER MUST HAVE WP-IDX POSITIONED ON THE ROW TO              
143200*           DISPLAY BEFORE PERFORMING THIS PARAGRAPH --                   
143300     MOVE SPACES TO H-NAME-STRING-X.                                      
143400     STRING WP-RATE(WP-IDX) DELIMITED BY SIZE                             
143500         ' ' DELIMITED BY SIZE                                            
143600         WP-NAME(WP-IDX)(1:18) DELIMITED BY SIZE                          
143700         '/' DELIMITED BY SIZE                                            
143800         WP-DODID(WP-IDX)(4:5) DELIMITED BY SIZE                          
143900             INTO H-NAME-STRING-X.                                        
144000                                                                          
144100*    LINEAR SEARCH BY DODID, SHORT-CIRCUITS VIA THE VARYING               
144200*    LOOP'S OWN OR F-FOUND TEST -- STANDARD PATTERN FOR ALL               
144300*    THE 94XX/9430/9450 FINDER PAIRS BELOW.                               
144400 9400-FIND-PERSONNEL.                                                     
144500                                                                          
144600*        -- RESULT LEAVES WP-IDX POSITIONED ON THE HIT WHEN               
144700*           F-FOUND, UNCHANGED FROM ITS CALLER'S VALUE OF                 
144800*           C-PERCNT + 1 WHEN NOT FOUND --                                
144900     MOVE 'N' TO F-FOUND-SW.                                              
145000     PERFORM 9401-FIND-PERSONNEL-TEST                                     
145100         VARYING WP-IDX FROM 1 BY 1                                       
145200             UNTIL WP-IDX > C-PERCNT OR F-FOUND.                          
145300                                                                          
145400*        -- CALLER LOADS F-SAVE-DODID BEFORE PERFORMING --                
145500 9401-FIND-PERSONNEL-TEST.                                                
145600                                                                          
145700     IF WP-DODID(WP-IDX) = F-SAVE-DODID                                   
145800         MOVE 'Y' TO F-FOUND-SW                                           
145900     END-IF.                                                              
146000                                                                          
146100*    TRUE IF THE DODID IN F-SAVE-DODID ALREADY HOLDS ACTIVE               
146200*    ORDERS -- USED BY 2511/2541 SO A ROLLER IS NEVER                     
146300*    DOUBLE-ASSIGNED IN THE SAME CYCLE.                                   
146400 9420-HAS-ASSIGNMENT.                                                     
146500                                                                          
146600*        -- THIS IS THE PARAGRAPH 2552-DUP-INNER'S CHANGE-LOG             
146700*           ENTRY REFERS TO -- SAME UNTIL-OR-FOUND IDIOM --               
146800     MOVE 'N' TO F-FOUND-SW.                                              
146900     PERFORM 9421-HAS-ASSIGNMENT-TEST                                     
147000         VARYING WA-IDX FROM 1 BY 1                                       
147100             UNTIL WA-IDX > C-ASGCNT OR F-FOUND.                          
147200                                                                          
147300*        -- CALLER LOADS F-SAVE-DODID BEFORE PERFORMING --                
147400 9421-HAS-ASSIGNMENT-TEST.                                                
147500                                                                          
147600     IF WA-ACTIVE(WA-IDX)                                                 
147700       AND WA-DODID(WA-IDX) = F-SAVE-DODID                                
147800         MOVE 'Y' TO F-FOUND-SW                                           
147900     END-IF.                                                              
148000                                                                          
148100*    TRUE IF SOME ACTIVE PERSONNEL ROW CURRENTLY SITS IN THE              
148200*    BIN GIVEN IN F-SAVE-BIN -- FEEDS 2521-MARK-AVAIL'S                   
148300*    OCCUPIED/VACANT DECISION.                                            
148400 9430-BIN-IS-HELD.                                                        
148500                                                                          
148600*        -- SEARCHES THE PERSONNEL TABLE, NOT THE BILLET                  
148700*           TABLE -- A BILLET DOES NOT KNOW WHO SITS IN IT,               
148800*           ONLY A PERSONNEL ROW KNOWS ITS OWN BIN --                     
148900     MOVE 'N' TO F-FOUND-SW.                                              
149000     PERFORM 9431-BIN-IS-HELD-TEST                                        
149100         VARYING WP-IDX FROM 1 BY 1                                       
149200             UNTIL WP-IDX > C-PERCNT OR F-FOUND.                          
149300                                                                          
149400*        -- CALLER LOADS F-SAVE-BIN BEFORE PERFORMING --                  
149500 9431-BIN-IS-HELD-TEST.                                                   
149600                                                                          
149700     IF WP-ACTIVE(WP-IDX)                                                 
149800       AND WP-BIN(WP-IDX) = F-SAVE-BIN                                    
149900         MOVE 'Y' TO F-FOUND-SW                                           
150000     END-IF.                                                              
150100                                                                          
150200*    LOOK UP THE BILLET TABLE ROW FOR F-SAVE-BIN -- LEAVES                
150300*    WB-IDX POSITIONED ON A HIT FOR THE CALLER TO USE.                    
150400 9450-FIND-BILLET.                                                        
150500                                                                          
150600*        -- THE MOST-CALLED FINDER IN THE PROGRAM -- EVERY                
150700*           STEP OF THE MANNING CYCLE RESOLVES A BIN BACK TO              
150800*           ITS BILLET ROW THROUGH THIS ONE PARAGRAPH --                  
150900     MOVE 'N' TO F-FOUND-SW.                                              
151000     PERFORM 9451-FIND-BILLET-TEST                                        
151100         VARYING WB-IDX FROM 1 BY 1                                       
151200             UNTIL WB-IDX > C-BILCNT OR F-FOUND.                          
151300                                                                          
151400*        -- CALLER LOADS F-SAVE-BIN BEFORE PERFORMING --                  
151500 9451-FIND-BILLET-TEST.                                                   
151600                                                                          
151700     IF WB-BIN(WB-IDX) = F-SAVE-BIN                                       
151800         MOVE 'Y' TO F-FOUND-SW                                           
151900     END-IF.                                                              

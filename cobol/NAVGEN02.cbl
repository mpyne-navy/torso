000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.             NAVGEN02                                         
000300 AUTHOR.                 SUSSANA KWABI                                    
000400 INSTALLATION.           BUPERS DET SAN DIEGO                             
000500 DATE-WRITTEN.           02/17/85                                         
000600 DATE-COMPILED.                                                           
000700 SECURITY.               UNCLASSIFIED - FOR OFFICIAL USE ONLY             
000800                                                                          
000900***************************************************************           
001000* NAVGEN02 - TEST-DATA GENERATOR, PERSONNEL MASTER            *           
001100* READS THE BILLET MASTER AND WRITES ONE MATCHING PERSONNEL   *           
001200* RECORD PER BILLET, FILLED WITH PROBABILITY FILLED-PCT, SO   *           
001300* TORSO HAS A STARTING POPULATION TO SIMULATE AGAINST.        *           
001400***************************************************************           
001500*                                                              *          
001600* CHANGE LOG.                                                  *          
001700*   02/17/85  S.KWABI      REQ 8502-B  ORIGINAL CODING.        *          
001800*   05/06/85  A.LINDQUIST  REQ 8505-A  FILL-PCT PARAMETER      *          
001900*             CARD, RANGE-CHECKED 0 THROUGH 100.               *          
002000*   11/14/86  D.WOUDENBERG REQ 8611-C  DODID UNIQUENESS CHECK  *          
002100*             ADDED AGAINST THE IN-MEMORY DODID TABLE.         *          
002200*   06/30/89  S.KWABI      REQ 8906-D  SYNTHETIC NAME TABLE    *          
002300*             BUILT FROM 2-D HARD-CODED FIRST/LAST ARRAYS.     *          
002400*   02/08/92  A.LINDQUIST  REQ 9202-A  SERVICE-DATE SYNTHESIS  *          
002500*             REWORKED SO ADSD <= EAOS AND PRD <= EAOS HOLD.   *          
002600*   12/03/98  D.WOUDENBERG REQ 9812-Y2K  YEAR FIELDS REVIEWED  *          
002700*             FOR CENTURY ROLLOVER -- ISO DATE TEXT IS 4-DIGIT *          
002800*             YEAR ALREADY, NO CHANGE REQUIRED.  LOGGED PER    *          
002900*             Y2K REMEDIATION PROJECT PLAN.                    *          
003000*   07/21/00  S.KWABI      REQ 0007-B  ERROR STOPS ADDED FOR   *          
003100*             EMPTY BILLET FILE AND OUTPUT-NAME COLLISION.     *          
003200*   03/04/03  D.WOUDENBERG REQ 0303-C  PARAMETER-CARD CHECKS   *          
003300*             RECAST AS ONE CASCADING VALIDATION PARAGRAPH,    *          
003400*             SAME STANDARD APPLIED TO NAVGEN01 AND NAVSIM01.  *          
003500*   03/11/03  A.LINDQUIST  REQ 0304-B  ANOTHER COMMENT PASS    *          
003600*             PER THE SHOP DOCUMENTATION STANDARD -- REASON    *          
003700*             FOR EVERY DRAW, EVERY TABLE, AND EVERY CONSTANT  *          
003800*             WRITTEN OUT IN FULL FOR THE NEXT PROGRAMMER.     *          
003900*             (THE REQ 0007-B OUTPUT-NAME COLLISION CHECK IS   *          
004000*             NOT REINSTATED HERE -- SEE 1000-INIT BANNER.)    *          
004100*                                                               *         
004200***************************************************************           
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600                                                                          
004700*    C01 GIVES THE OPERATOR CONSOLE A TOP-OF-FORM CHANNEL,                
004800*    SHOP STANDARD ON EVERY BATCH PROGRAM.                                
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400                                                                          
005500*    INPUT BILLET MASTER -- WRITTEN BY NAVGEN01.                          
005600     SELECT BILLET-MASTER                                                 
005700         ASSIGN TO BILMAST                                                
005800         ORGANIZATION IS LINE SEQUENTIAL.                                 
005900                                                                          
006000*    OUTPUT PERSONNEL MASTER -- ONE ROW PER FILLED BILLET.                
006100     SELECT PERSONNEL-MASTER                                              
006200         ASSIGN TO PERMAST                                                
006300         ORGANIZATION IS LINE SEQUENTIAL.                                 
006400                                                                          
006500*    SINGLE-CARD RUN PARAMETER FILE -- FILL PERCENT AND SEED.             
006600     SELECT PARM-CARD                                                     
006700         ASSIGN TO PARMIN                                                 
006800         ORGANIZATION IS LINE SEQUENTIAL.                                 
006900                                                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200                                                                          
007300 FD  BILLET-MASTER                                                        
007400     LABEL RECORD IS STANDARD                                             
007500     DATA RECORD IS I-BILLET-REC.                                         
007600                                                                          
007700*    INPUT CSV IMAGE, ONE BILLET PER RECORD, HEADER ROW FIRST.            
007800 01  I-BILLET-REC.                                                        
007900     05  FILLER                  PIC X(160).                              
008000                                                                          
008100 FD  PERSONNEL-MASTER                                                     
008200     LABEL RECORD IS STANDARD                                             
008300     DATA RECORD IS O-PERSONNEL-REC.                                      
008400                                                                          
008500*    OUTPUT CSV IMAGE -- SEE OP-PERSONNEL-REC FOR THE FIELD               
008600*    LAYOUT STRUNG IN BY 3100-WRITE-PERSONNEL.                            
008700 01  O-PERSONNEL-REC.                                                     
008800     05  FILLER                  PIC X(120).                              
008900                                                                          
009000 FD  PARM-CARD                                                            
009100     LABEL RECORD IS STANDARD                                             
009200     DATA RECORD IS I-PARM-REC.                                           
009300                                                                          
009400*    RUN PARAMETER CARD -- PERCENT OF BILLETS TO FILL AND THE             
009500*    CONGRUENTIAL-GENERATOR SEED.  DEFAULTS SUPPLIED BY THE               
009600*    AT END CLAUSE IN 1000-INIT WHEN THE CARD IS MISSING.                 
009700 01  I-PARM-REC.                                                          
009800     05  I-PARM-FILL-PCT         PIC 9(3).                                
009900     05  I-PARM-SEED             PIC 9(9).                                
010000     05  FILLER                  PIC X(66).                               
010100                                                                          
010200 WORKING-STORAGE SECTION.                                                 
010300                                                                          
010400*    05/06/85 END-OF-FILE SWITCH AND FILL-PCT PARAMETER KEPT              
010500*    AS STANDALONE 77-LEVELS PER SHOP CODING STANDARD.                    
010600*    MORE-BILLETS IS FLIPPED TO 'NO' BY 9000-READ-BILLET'S                
010700*    AT END CLAUSE AND DRIVES THE MAINLINE'S PERFORM UNTIL.               
010800 77  MORE-BILLETS             PIC XXX     VALUE 'YES'.                    
010900 77  C-FILLPCT                PIC 9(3)    COMP VALUE 100.                 
011000                                                                          
011100*    C-BILCNT COUNTS BILLETS READ, C-PERCNT COUNTS PERSONNEL              
011200*    ROWS WRITTEN -- THE TWO DIFFER WHENEVER FILL-PCT IS                  
011300*    BELOW 100 SINCE SOME BILLETS ARE LEFT VACANT.                        
011400 01  WORK-AREA.                                                           
011500     05  C-BILCNT            PIC 9(5)    COMP VALUE ZERO.                 
011600     05  C-PERCNT            PIC 9(5)    COMP VALUE ZERO.                 
011700     05  FILLER              PIC X(10)   VALUE SPACES.                    
011800                                                                          
011900*    ==== UNSTRING WORK FIELDS FOR THE BILLET-MASTER CSV ====             
012000*    FILLED BY 9000-READ-BILLET, READ BY 2400-BUILD-DETAIL.               
012100 01  U-BILLET-FIELDS.                                                     
012200     05  U-BIN                PIC X(9).                                   
012300     05  U-UIC                PIC X(6).                                   
012400     05  U-BSC                PIC X(6).                                   
012500     05  U-TITLE              PIC X(40).                                  
012600     05  U-TYPE               PIC X(3).                                   
012700     05  U-RATE               PIC X(3).                                   
012800     05  U-PAYGRD             PIC X(3).                                   
012900     05  U-NEC1               PIC X(4).                                   
013000     05  U-NEC2               PIC X(4).                                   
013100     05  FILLER               PIC X(10)   VALUE SPACES.                   
013200                                                                          
013300*    ==== LINEAR CONGRUENTIAL PSEUDO-RANDOM STREAM ====                   
013400*    SAME GENERATOR FAMILY AS NAVGEN01 -- SEE 9000-NEXT-RANDOM            
013500*    FOR WHY THE MULTIPLIER/INCREMENT DIFFER.                             
013600 01  R-WORK-AREA.                                                         
013700*        -- PRIMED FROM THE PARM CARD SEED IN 1050-VALIDATE-              
013800*           PARMS, THEN OVERWRITTEN BY EVERY LCG STEP --                  
013900     05  R-SEED               PIC 9(8)    COMP.                           
014000*        -- DELIBERATELY DIFFERENT FROM NAVGEN01'S CONSTANTS              
014100*           SO THE TWO PROGRAMS' STREAMS NEVER LOCK STEP EVEN             
014200*           WHEN RUN WITH THE SAME SEED CARD --                           
014300     05  R-MULTIPLIER         PIC 9(4)    COMP                            
014400                 VALUE 4951.                                              
014500     05  R-INCREMENT          PIC 9(5)    COMP                            
014600                 VALUE 28411.                                             
014700     05  R-MODULUS            PIC 9(8)    COMP                            
014800                 VALUE 99999989.                                          
014900     05  R-TEMP               PIC 9(13)   COMP.                           
015000     05  R-QUOT               PIC 9(8)    COMP.                           
015100     05  R-DRAW               PIC 9(8)    COMP.                           
015200     05  R-REM                PIC 9(8)    COMP.                           
015300     05  FILLER               PIC X(10)   VALUE SPACES.                   
015400                                                                          
015500*    ==== TODAY, THE RUN-PARAMETER START DATE ====                        
015600*    ACCEPTED ONCE AT 1000-INIT TIME, HELD FOR EVERY CALL TO              
015700*    2300-BUILD-DATES SO ALL ROWS IN A RUN SHARE ONE "TODAY".             
015800 01  SYS-DATE.                                                            
015900     05  SYS-YYYY            PIC 9(4).                                    
016000     05  SYS-MM              PIC 99.                                      
016100     05  SYS-DD              PIC 99.                                      
016200     05  FILLER              PIC X(10)   VALUE SPACES.                    
016300                                                                          
016400*    ==== SCRATCH FOR RANDOM-DATE-IN-RANGE ROUTINE ====                   
016500*    D-LO-*/D-HI-YYYY ARE SET BY THE CALLER BEFORE EACH CALL              
016600*    TO 9100-RANDOM-DATE; D-OUT-DATE COMES BACK FILLED IN.                
016700 01  D-WORK-AREA.                                                         
016800     05  D-LO-YYYY           PIC 9(4)    COMP.                            
016900     05  D-LO-MM             PIC 9(2)    COMP.                            
017000     05  D-LO-DD             PIC 9(2)    COMP.                            
017100     05  D-HI-YYYY           PIC 9(4)    COMP.                            
017200     05  D-SPAN-DAYS         PIC 9(5)    COMP.                            
017300     05  D-OFFSET-DAYS       PIC 9(5)    COMP.                            
017400     05  D-OUT-DATE          PIC X(10).                                   
017500*        -- ISO TEXT VIEW BUILT FIELD BY FIELD SO THE DASHES              
017600*           LAND IN THE RIGHT COLUMNS EVERY TIME --                       
017700     05  D-OUT-DATE-G REDEFINES D-OUT-DATE.                               
017800         10  D-OUT-YYYY-X    PIC 9(4).                                    
017900         10  FILLER          PIC X       VALUE '-'.                       
018000         10  D-OUT-MM-X      PIC 9(2)    VALUE 6.                         
018100         10  FILLER          PIC X       VALUE '-'.                       
018200         10  D-OUT-DD-X      PIC 9(2)    VALUE 15.                        
018300     05  FILLER              PIC X(10)   VALUE SPACES.                    
018400                                                                          
018500*    ==== OUTPUT RECORD BUILD AREA ====                                   
018600*    ONE ROW BUILT PER FILLED BILLET, THEN STRUNG TO CSV BY               
018700*    3100-WRITE-PERSONNEL.                                                
018800 01  OP-PERSONNEL-REC.                                                    
018900     05  OP-DODID             PIC X(8).                                   
019000*        -- NUMERIC VIEW LETS 2210-DRAW-DODID COMPUTE THE                 
019100*           8-DIGIT NUMBER DIRECTLY, NO PREFIX TO STRIP --                
019200     05  OP-DODID-R REDEFINES OP-DODID.                                   
019300         10  OP-DODID-NUM     PIC 9(8).                                   
019400     05  OP-NAME              PIC X(30).                                  
019500     05  OP-RATE              PIC X(3).                                   
019600     05  OP-PGRADE            PIC X(3).                                   
019700     05  OP-NEC1              PIC X(4).                                   
019800     05  OP-NEC2              PIC X(4).                                   
019900     05  OP-ADSD              PIC X(10).                                  
020000     05  OP-EAOS              PIC X(10).                                  
020100     05  OP-PRD               PIC X(10).                                  
020200     05  OP-UIC               PIC X(6).                                   
020300     05  OP-BSC               PIC X(6).                                   
020400     05  OP-BIN               PIC X(9).                                   
020500*        -- A100 IS THE SHOP'S "ON BOARD, ACTIVE" ACCESSION               
020600*           CODE -- EVERY FRESHLY GENERATED ROW STARTS HERE --            
020700     05  OP-ACC               PIC X(4)    VALUE 'A100'.                   
020800     05  FILLER               PIC X(6)    VALUE SPACES.                   
020900                                                                          
021000*    07/21/00 CSV HEADER RECORD, WRITTEN ONCE AT OPEN TIME.               
021100 01  OH-HEADER-REC.                                                       
021200     05  FILLER  PIC X(120) VALUE                                         
021300         'DODID,NAME,RATE,PGRADE,NEC1,NEC2,ADSD,EAOS,PRD,                 
021400-        'UIC,BSC,BIN,ACC'.                                               
021500                                                                          
021600*    ==== DODID UNIQUENESS TABLE ====                                     
021700*    11/14/86 HOLDS EVERY DODID ALREADY WRITTEN THIS RUN SO               
021800*    2210-DRAW-DODID CAN RE-DRAW ON A COLLISION.  SIZED TO                
021900*    2000 ROWS, THE SAME CAP NAVSIM01 USES FOR ITS PERSONNEL              
022000*    TABLE, SINCE THIS PROGRAM WRITES AT MOST ONE PERSONNEL               
022100*    ROW PER BILLET READ.                                                 
022200 01  WK-DODID-TABLE.                                                      
022300     05  WK-DODID-ROW OCCURS 2000 TIMES                                   
022400             INDEXED BY WK-IDX.                                           
022500         10  WK-DODID         PIC X(8).                                   
022600         10  FILLER           PIC X(2).                                   
022700                                                                          
022800*    ==== SYNTHETIC NAME TABLE, 2-D HARD-CODED ====                       
022900*    06/30/89 LAST NAMES BELOW, FIRST NAMES FARTHER DOWN --               
023000*    2200-BUILD-IDENTITY DRAWS ONE OF EACH AND CONCATENATES.              
023100*    NEITHER TABLE IS AN OFFICIAL BUPERS LIST -- BOTH ARE                 
023200*    STOCK NAMES PICKED FOR NO REASON BEYOND VARIETY.                     
023300 01  NAME-ARRAY.                                                          
023400     05  FILLER  PIC X(12)  VALUE 'ADAMS       '.                         
023500     05  FILLER  PIC X(12)  VALUE 'BRENNAN     '.                         
023600     05  FILLER  PIC X(12)  VALUE 'CORTEZ      '.                         
023700     05  FILLER  PIC X(12)  VALUE 'DELGADO     '.                         
023800     05  FILLER  PIC X(12)  VALUE 'ELLISON     '.                         
023900     05  FILLER  PIC X(12)  VALUE 'FOWLER      '.                         
024000     05  FILLER  PIC X(12)  VALUE 'GRIGGS      '.                         
024100     05  FILLER  PIC X(12)  VALUE 'HOLLOWAY    '.                         
024200     05  FILLER  PIC X(12)  VALUE 'INGRAM      '.                         
024300     05  FILLER  PIC X(12)  VALUE 'JAMISON     '.                         
024400     05  FILLER  PIC X(12)  VALUE 'KOWALSKI    '.                         
024500     05  FILLER  PIC X(12)  VALUE 'LINDQUIST   '.                         
024600     05  FILLER  PIC X(12)  VALUE 'MACIAS      '.                         
024700     05  FILLER  PIC X(12)  VALUE 'NAKASHIMA   '.                         
024800     05  FILLER  PIC X(12)  VALUE 'OROZCO      '.                         
024900     05  FILLER  PIC X(12)  VALUE 'PARSONS     '.                         
025000     05  FILLER  PIC X(12)  VALUE 'QUINONES    '.                         
025100     05  FILLER  PIC X(12)  VALUE 'RUTHERFORD  '.                         
025200     05  FILLER  PIC X(12)  VALUE 'SANTIAGO    '.                         
025300     05  FILLER  PIC X(12)  VALUE 'TREMBLAY    '.                         
025400*        -- REDEFINED AS A 20-ROW OCCURS TABLE SO 2200-BUILD-             
025500*           IDENTITY CAN SUBSCRIPT STRAIGHT IN ON THE DRAW --             
025600 01  NAME-TABLE REDEFINES NAME-ARRAY.                                     
025700     05  NAME-LAST OCCURS 20 TIMES        PIC X(12).                      
025800                                                                          
025900 01  FNAME-ARRAY.                                                         
026000     05  FILLER  PIC X(10)  VALUE 'JAMES     '.                           
026100     05  FILLER  PIC X(10)  VALUE 'MARIA     '.                           
026200     05  FILLER  PIC X(10)  VALUE 'ROBERT    '.                           
026300     05  FILLER  PIC X(10)  VALUE 'LINDA     '.                           
026400     05  FILLER  PIC X(10)  VALUE 'MICHAEL   '.                           
026500     05  FILLER  PIC X(10)  VALUE 'PATRICIA  '.                           
026600     05  FILLER  PIC X(10)  VALUE 'DAVID     '.                           
026700     05  FILLER  PIC X(10)  VALUE 'BARBARA   '.                           
026800     05  FILLER  PIC X(10)  VALUE 'RICHARD   '.                           
026900     05  FILLER  PIC X(10)  VALUE 'SUSAN     '.                           
027000     05  FILLER  PIC X(10)  VALUE 'CHARLES   '.                           
027100     05  FILLER  PIC X(10)  VALUE 'JESSICA   '.                           
027200     05  FILLER  PIC X(10)  VALUE 'THOMAS    '.                           
027300     05  FILLER  PIC X(10)  VALUE 'SARAH     '.                           
027400     05  FILLER  PIC X(10)  VALUE 'DANIEL    '.                           
027500*        -- SAME REDEFINE TECHNIQUE AS NAME-TABLE ABOVE --                
027600 01  FNAME-TABLE REDEFINES FNAME-ARRAY.                                   
027700     05  NAME-FIRST OCCURS 15 TIMES       PIC X(10).                      
027800                                                                          
027900*    SHOP-STANDARD FOUND/NOT-FOUND SWITCH, SHARED BY THE                  
028000*    FILL-DECISION COIN FLIP AND THE DODID SEARCH -- ONE                  
028100*    INSTANCE IS ENOUGH SINCE NEITHER USE NESTS THE OTHER.                
028200 01  F-WORK-AREA.                                                         
028300     05  F-FOUND-SW           PIC X.                                      
028400         88  F-FOUND              VALUE 'Y'.                              
028500         88  F-NOT-FOUND          VALUE 'N'.                              
028600     05  FILLER               PIC X(10)   VALUE SPACES.                   
028700                                                                          
028800 PROCEDURE DIVISION.                                                      
028900                                                                          
029000*    MAINLINE -- ONE PASS PER BILLET READ, RIGHT UP TO EOF.               
029100 0000-NAVGEN02.                                                           
029200                                                                          
029300*        -- PRIME COUNTERS, TABLES AND FILES --                           
029400     PERFORM 1000-INIT.                                                   
029500                                                                          
029600*        -- ONE PASS PER BILLET, DRIVEN BY THE SWITCH THAT                
029700*           9000-READ-BILLET FLIPS AT END OF FILE --                      
029800     PERFORM 2000-MAINLINE                                                
029900         UNTIL MORE-BILLETS = 'NO'.                                       
030000                                                                          
030100*        -- FILES CLOSE, PROGRAM ENDS --                                  
030200     PERFORM 3000-CLOSING.                                                
030300     STOP RUN.                                                            
030400                                                                          
030500*    READ THE PARAMETER CARD, VALIDATE IT, PRIME THE OUTPUT               
030600*    FILE AND CONFIRM THE BILLET MASTER HAS AT LEAST ONE ROW              
030700*    TO DRAW FROM BEFORE THE MAIN LOOP STARTS.                            
030800*    07/21/00 REQ 0007-B ALSO ADDED AN OUTPUT-NAME-COLLISION              
030900*    CHECK HERE (PERSONNEL DD NOT ALLOWED TO EQUAL BILLET DD);            
031000*    03/04/03 THAT CHECK IS NOT CARRIED FORWARD -- BILMAST AND            
031100*    PERMAST ARE FIXED, DISTINCT JCL DD NAMES BUILT INTO THE              
031200*    SELECT/ASSIGN CLAUSES ABOVE, SO THE TWO FILES STRUCTURALLY           
031300*    CANNOT RESOLVE TO THE SAME DATASET -- A RUNTIME NAME                 
031400*    COMPARE WOULD BE CHECKING FOR SOMETHING THE JCL ALREADY              
031600 1000-INIT.                                                               
031700                                                                          
031800*        -- SYS-DATE FEEDS THE SERVICE-DATE SYNTHESIS IN                  
031900*           2300-BUILD-DATES --                                           
032000     ACCEPT SYS-DATE FROM DATE.                                           
032100                                                                          
032200*        -- THE PARM CARD IS OPTIONAL.  A MISSING CARD DRAWS              
032300*           THE AT END DEFAULTS BELOW SO A LOCAL TEST RUN                 
032400*           NEEDS NO SETUP FILE --                                        
032500     OPEN INPUT PARM-CARD.                                                
032600     READ PARM-CARD                                                       
032700         AT END                                                           
032800             MOVE 100 TO I-PARM-FILL-PCT                                  
032900             MOVE 1 TO I-PARM-SEED.                                       
033000     CLOSE PARM-CARD.                                                     
033100                                                                          
033200*        -- RANGE-CHECK AND APPLY THE CARD VALUES --                      
033300     PERFORM 1050-VALIDATE-PARMS THRU 1050-EXIT.                          
033400                                                                          
033500*        -- PRIME THE READ-AHEAD BUFFER; A GENUINELY EMPTY                
033600*           BILLET FILE IS A FATAL SETUP ERROR --                         
033700     OPEN INPUT BILLET-MASTER.                                            
033800     PERFORM 9000-READ-BILLET.                                            
033900     IF MORE-BILLETS = 'NO'                                               
034000         DISPLAY 'Billet file empty'                                      
034100         MOVE 16 TO RETURN-CODE                                           
034200         STOP RUN                                                         
034300     END-IF.                                                              
034400                                                                          
034500*        -- HEADER RECORD FIRST, DETAIL RECORDS FOLLOW ONE                
034600*           PER 2000-MAINLINE PASS --                                     
034700     OPEN OUTPUT PERSONNEL-MASTER.                                        
034800     WRITE O-PERSONNEL-REC FROM OH-HEADER-REC.                            
034900                                                                          
035000     DISPLAY 'Filling ' C-FILLPCT '% of billets'.                         
035100                                                                          
035200*    03/04/03 PARAMETER-CARD CASCADE, SHOP STANDARD STYLE --              
035300*    THE FILL-PCT RANGE CHECK IS TERMINAL (STOP RUN); THE                 
035400*    SEED CHECK EITHER SUPPLIES A DEFAULT OR FALLS THROUGH                
035500*    TO USE THE CARD'S OWN VALUE.                                         
035600 1050-VALIDATE-PARMS.                                                     
035700                                                                          
035800*        -- FILL-PCT ABOVE 100 IS NOT A LEGAL PROBABILITY --              
035900     IF I-PARM-FILL-PCT > 100                                             
036000         DISPLAY 'Fill percentage out of range'                           
036100         MOVE 16 TO RETURN-CODE                                           
036200         STOP RUN                                                         
036300     END-IF.                                                              
036400     MOVE I-PARM-FILL-PCT TO C-FILLPCT.                                   
036500                                                                          
036600*        -- A NONZERO SEED CARD VALUE IS USED AS GIVEN --                 
036700     IF I-PARM-SEED NOT = ZERO                                            
036800         MOVE I-PARM-SEED TO R-SEED                                       
036900         GO TO 1050-EXIT                                                  
037000     END-IF.                                                              
037100                                                                          
037200*        -- A ZERO OR MISSING SEED WOULD START THE GENERATOR              
037300*           AT THE SAME POINT EVERY RUN, SO SUPPLY A DEFAULT --           
037400     MOVE 1 TO R-SEED.                                                    
037500                                                                          
037600 1050-EXIT.                                                               
037700     EXIT.                                                                
037800                                                                          
037900*    ONE BILLET IN, AT MOST ONE PERSONNEL RECORD OUT.                     
038000 2000-MAINLINE.                                                           
038100                                                                          
038200*        -- COIN FLIP, WEIGHTED BY C-FILLPCT --                           
038300     PERFORM 2100-FILL-DECISION.                                          
038400                                                                          
038500*        -- A BILLET NOT SELECTED FOR FILL SIMPLY PRODUCES NO             
038600*           PERSONNEL ROW; IT STAYS VACANT FOR NAVSIM01 --                
038700     IF F-FOUND                                                           
038800         PERFORM 2200-BUILD-IDENTITY                                      
038900         PERFORM 2300-BUILD-DATES                                         
039000         PERFORM 2400-BUILD-DETAIL                                        
039100         PERFORM 3100-WRITE-PERSONNEL                                     
039200     END-IF.                                                              
039300                                                                          
039400*        -- ADVANCE THE READ-AHEAD BUFFER FOR THE NEXT PASS --            
039500     PERFORM 9000-READ-BILLET.                                            
039600                                                                          
039700*    05/06/85 KEEP THE BILLET IF FILL-PCT IS 100 OR THE DRAW              
039800*    IS UNDER THE FILL-PCT THRESHOLD.                                     
039900 2100-FILL-DECISION.                                                      
040000                                                                          
040100*        -- 100 PERCENT NEEDS NO DRAW; OTHERWISE A 0-99                   
040200*           REMAINDER UNDER C-FILLPCT MEANS FILL IT --                    
040300     MOVE 'Y' TO F-FOUND-SW.                                              
040400     IF C-FILLPCT NOT = 100                                               
040500         PERFORM 9000-NEXT-RANDOM                                         
040600         DIVIDE R-DRAW BY 100 GIVING R-QUOT                               
040700             REMAINDER R-REM                                              
040800         IF R-REM NOT < C-FILLPCT                                         
040900             MOVE 'N' TO F-FOUND-SW                                       
041000         END-IF                                                           
041100     END-IF.                                                              
041200                                                                          
041300*    11/14/86 DODID IS RE-DRAWN UNTIL IT IS UNIQUE IN THE                 
041400*    IN-MEMORY DODID TABLE.  NAME IS BUILT LAST-NAME-COMMA-               
041500*    FIRST-NAME FROM THE TWO HARD-CODED ARRAYS.                           
041600 2200-BUILD-IDENTITY.                                                     
041700                                                                          
041800*        -- DRAW-UNTIL-UNIQUE, SEE 2210/2211 BELOW --                     
041900     MOVE 'N' TO F-FOUND-SW.                                              
042000     PERFORM 2210-DRAW-DODID                                              
042100         UNTIL F-FOUND.                                                   
042200                                                                          
042300*        -- RECORD THE NEWLY-DRAWN DODID BEFORE THE NEXT                  
042400*           CALL SO IT COUNTS AS A COLLISION NEXT TIME --                 
042500     ADD 1 TO C-PERCNT.                                                   
042600     SET WK-IDX TO C-PERCNT.                                              
042700     MOVE OP-DODID TO WK-DODID(WK-IDX).                                   
042800                                                                          
042900*        -- LAST NAME, COMMA, FIRST NAME -- TWO INDEPENDENT               
043000*           DRAWS SO NAMES DO NOT PAIR UP THE SAME WAY TWICE --           
043100     PERFORM 9000-NEXT-RANDOM.                                            
043200     DIVIDE R-DRAW BY 20 GIVING R-QUOT REMAINDER R-REM.                   
043300     MOVE NAME-LAST(R-REM + 1) TO OP-NAME(1:12).                          
043400     MOVE ', ' TO OP-NAME(13:2).                                          
043500                                                                          
043600*        -- SECOND DRAW INTO THE 15-ROW FIRST-NAME TABLE --               
043700     PERFORM 9000-NEXT-RANDOM.                                            
043800     DIVIDE R-DRAW BY 15 GIVING R-QUOT REMAINDER R-REM.                   
043900     MOVE NAME-FIRST(R-REM + 1) TO OP-NAME(15:10).                        
044000                                                                          
044100*    SEARCHES ONLY THE DODIDS STORED FOR THE C-PERCNT ROWS                
044200*    ALREADY WRITTEN -- THE CURRENT ROW IS NOT YET IN THE                 
044300*    TABLE, SO IT CANNOT COLLIDE WITH ITSELF.                             
044400 2210-DRAW-DODID.                                                         
044500                                                                          
044600*        -- 8-DIGIT DODID, 10000000 THROUGH 99999999 --                   
044700     PERFORM 9000-NEXT-RANDOM.                                            
044800     DIVIDE R-DRAW BY 90000000 GIVING R-QUOT                              
044900         REMAINDER R-REM.                                                 
045000     COMPUTE OP-DODID-NUM = 10000000 + R-REM.                             
045100                                                                          
045200*        -- FIRST RECORD OF THE RUN HAS NOTHING TO COLLIDE                
045300*           WITH, SO THE SEARCH ONLY RUNS FROM RECORD TWO ON --           
045400     MOVE 'Y' TO F-FOUND-SW.                                              
045500     IF C-PERCNT > ZERO                                                   
045600         MOVE 'N' TO F-FOUND-SW                                           
045700         PERFORM 2211-DODID-SEARCH                                        
045800             VARYING WK-IDX FROM 1 BY 1                                   
045900                 UNTIL WK-IDX > C-PERCNT                                  
046000         IF WK-IDX > C-PERCNT                                             
046100             MOVE 'Y' TO F-FOUND-SW                                       
046200         END-IF                                                           
046300     END-IF.                                                              
046400                                                                          
046500*    SHORT-CIRCUITS BY JUMPING WK-IDX TO C-PERCNT ON A HIT.               
046600 2211-DODID-SEARCH.                                                       
046700                                                                          
046800     IF WK-DODID(WK-IDX) = OP-DODID                                       
046900         SET WK-IDX TO C-PERCNT                                           
047000     END-IF.                                                              
047100                                                                          
047200*    02/08/92 EAOS = TODAY + 0..5 YEARS; PRD = TODAY..EAOS;               
047300*    ADSD = TODAY-20YRS..EAOS.  GUARANTEES ADSD <= EAOS AND               
047400*    PRD <= EAOS AS REQUIRED BY THE MASTER RECORD LAYOUT.                 
047500 2300-BUILD-DATES.                                                        
047600                                                                          
047700*        -- EAOS FIRST, SINCE THE OTHER TWO DATES ARE BOUNDED             
047800*           BY IT --                                                      
047900     MOVE SYS-YYYY TO D-LO-YYYY.                                          
048000     MOVE SYS-MM TO D-LO-MM.                                              
048100     MOVE SYS-DD TO D-LO-DD.                                              
048200     COMPUTE D-HI-YYYY = SYS-YYYY + 5.                                    
048300     PERFORM 9100-RANDOM-DATE.                                            
048400     MOVE D-OUT-DATE TO OP-EAOS.                                          
048500                                                                          
048600*        -- PRD SOMEWHERE BETWEEN TODAY AND EAOS --                       
048700     MOVE SYS-YYYY TO D-LO-YYYY.                                          
048800     MOVE SYS-MM TO D-LO-MM.                                              
048900     MOVE SYS-DD TO D-LO-DD.                                              
049000     MOVE OP-EAOS(1:4) TO D-HI-YYYY.                                      
049100     PERFORM 9100-RANDOM-DATE.                                            
049200     MOVE D-OUT-DATE TO OP-PRD.                                           
049300                                                                          
049400*        -- ADSD AS FAR BACK AS 20 YEARS, STILL NO LATER                  
049500*           THAN EAOS --                                                  
049600     COMPUTE D-LO-YYYY = SYS-YYYY - 20.                                   
049700     MOVE SYS-MM TO D-LO-MM.                                              
049800     MOVE SYS-DD TO D-LO-DD.                                              
049900     MOVE OP-EAOS(1:4) TO D-HI-YYYY.                                      
050000     PERFORM 9100-RANDOM-DATE.                                            
050100     MOVE D-OUT-DATE TO OP-ADSD.                                          
050200                                                                          
050300*    RATE/PGRADE/NEC/UIC/BSC/BIN ALL COPIED STRAIGHT FROM                 
050400*    THE BILLET THIS PERSONNEL ROW IS FILLING; ACC IS ALWAYS              
050500*    A100 (ONBOARD) FOR A FRESHLY GENERATED ROW.                          
050600 2400-BUILD-DETAIL.                                                       
050700                                                                          
050800*        -- STRAIGHT COPY, NO SYNTHESIS NEEDED HERE --                    
050900     MOVE U-RATE TO OP-RATE.                                              
051000     MOVE U-PAYGRD TO OP-PGRADE.                                          
051100     MOVE U-NEC1 TO OP-NEC1.                                              
051200     MOVE U-NEC2 TO OP-NEC2.                                              
051300     MOVE U-UIC TO OP-UIC.                                                
051400     MOVE U-BSC TO OP-BSC.                                                
051500     MOVE U-BIN TO OP-BIN.                                                
051600     MOVE 'A100' TO OP-ACC.                                               
051700                                                                          
051800*    NOTHING ELSE TO TIDY UP -- NO SORT WORK FILES, NO                    
051900*    REPORT TOTALS TO PRINT IN THIS PROGRAM.                              
052000 3000-CLOSING.                                                            
052100                                                                          
052200     CLOSE BILLET-MASTER.                                                 
052300     CLOSE PERSONNEL-MASTER.                                              
052400                                                                          
052500*    THIRTEEN-FIELD CSV DETAIL LINE, SAME COLUMN ORDER AS                 
052600*    THE HEADER RECORD WRITTEN IN 1000-INIT.                              
052700 3100-WRITE-PERSONNEL.                                                    
052800                                                                          
052900*        -- EACH FIELD DELIMITED BY SIZE SO A BLANK NAME OR               
053000*           DATE FIELD NEVER SHIFTS THE COLUMN COUNT --                   
053100     STRING OP-DODID  DELIMITED BY SIZE ','  DELIMITED BY SIZE            
053200            OP-NAME   DELIMITED BY SIZE ','  DELIMITED BY SIZE            
053300            OP-RATE   DELIMITED BY SIZE ','  DELIMITED BY SIZE            
053400            OP-PGRADE DELIMITED BY SIZE ','  DELIMITED BY SIZE            
053500            OP-NEC1   DELIMITED BY SIZE ','  DELIMITED BY SIZE            
053600            OP-NEC2   DELIMITED BY SIZE ','  DELIMITED BY SIZE            
053700            OP-ADSD   DELIMITED BY SIZE ','  DELIMITED BY SIZE            
053800            OP-EAOS   DELIMITED BY SIZE ','  DELIMITED BY SIZE            
053900            OP-PRD    DELIMITED BY SIZE ','  DELIMITED BY SIZE            
054000            OP-UIC    DELIMITED BY SIZE ','  DELIMITED BY SIZE            
054100            OP-BSC    DELIMITED BY SIZE ','  DELIMITED BY SIZE            
054200            OP-BIN    DELIMITED BY SIZE ','  DELIMITED BY SIZE            
054300            OP-ACC    DELIMITED BY SIZE                                   
054400                INTO O-PERSONNEL-REC.                                     
054500                                                                          
054600     WRITE O-PERSONNEL-REC.                                               
054700                                                                          
054800*    HEADER ROW ON THE BILLET MASTER STARTS WITH 'BIN' --                 
054900*    SKIP IT, THEN UNSTRING EVERY DETAIL ROW AND COUNT IT.                
055000 9000-READ-BILLET.                                                        
055100                                                                          
055200*        -- RECURSES PAST THE HEADER ROW; ONLY DETAIL ROWS                
055300*           ARE COUNTED AND UNSTRUNG --                                   
055400     READ BILLET-MASTER                                                   
055500         AT END                                                           
055600             MOVE 'NO' TO MORE-BILLETS.                                   
055700                                                                          
055800     IF MORE-BILLETS = 'YES'                                              
055900         IF I-BILLET-REC(1:3) = 'BIN'                                     
056000             PERFORM 9000-READ-BILLET                                     
056100         ELSE                                                             
056200*                -- NINE COMMA-DELIMITED FIELDS, SAME ORDER               
056300*                   NAVGEN01 WROTE THEM IN --                             
056400             UNSTRING I-BILLET-REC DELIMITED BY ','                       
056500                 INTO U-BIN U-UIC U-BSC U-TITLE U-TYPE                    
056600                      U-RATE U-PAYGRD U-NEC1 U-NEC2                       
056700             ADD 1 TO C-BILCNT                                            
056800         END-IF                                                           
056900     END-IF.                                                              
057000                                                                          
057100*    09/27/94 SAME GENERATOR FAMILY AS NAVGEN01, DIFFERENT                
057200*    MULTIPLIER/INCREMENT SO THE TWO STREAMS DO NOT LOCK STEP.            
057300 9000-NEXT-RANDOM.                                                        
057400                                                                          
057500*        -- ONE LCG STEP; R-SEED BECOMES THE NEXT DRAW AND                
057600*           FEEDS THE FOLLOWING CALL --                                   
057700     COMPUTE R-TEMP =                                                     
057800         (R-SEED * R-MULTIPLIER) + R-INCREMENT.                           
057900     DIVIDE R-TEMP BY R-MODULUS GIVING R-QUOT                             
058000         REMAINDER R-SEED.                                                
058100     MOVE R-SEED TO R-DRAW.                                               
058200                                                                          
058300*    RANDOM DATE BETWEEN (D-LO-YYYY,D-LO-MM,D-LO-DD) AND                  
058400*    DECEMBER 31 OF D-HI-YYYY, APPROXIMATED AS A UNIFORM                  
058500*    DAY OFFSET OVER THE SPANNED YEARS -- ADEQUATE FOR TEST               
058600*    DATA, NOT A CALENDAR-EXACT ROUTINE.                                  
058700 9100-RANDOM-DATE.                                                        
058800                                                                          
058900*        -- SPAN IN DAYS BETWEEN THE LOW AND HIGH YEARS; A                
059000*           ZERO-OR-NEGATIVE SPAN COLLAPSES TO ONE DAY SO                 
059100*           THE DIVIDE BELOW NEVER GETS A ZERO DIVISOR --                 
059200     IF D-HI-YYYY > D-LO-YYYY                                             
059300         COMPUTE D-SPAN-DAYS =                                            
059400             (D-HI-YYYY - D-LO-YYYY) * 365                                
059500     ELSE                                                                 
059600         MOVE 1 TO D-SPAN-DAYS                                            
059700     END-IF.                                                              
059800                                                                          
059900     PERFORM 9000-NEXT-RANDOM.                                            
060000     DIVIDE R-DRAW BY D-SPAN-DAYS GIVING R-QUOT                           
060100         REMAINDER D-OFFSET-DAYS.                                         
060200                                                                          
060300*        -- OFFSET DAYS CONVERTED BACK TO A YEAR AND MONTH;               
060400*           DAY OF MONTH IS ALWAYS FIXED AT THE 15TH SINCE                
060500*           THIS IS SYNTHETIC TEST DATA, NOT A REAL CALENDAR --           
060600     COMPUTE D-OUT-YYYY-X =                                               
060700         D-LO-YYYY + (D-OFFSET-DAYS / 365).                               
060800     DIVIDE D-OFFSET-DAYS BY 365 GIVING R-QUOT                            
060900         REMAINDER R-REM.                                                 
061000     COMPUTE D-OUT-MM-X = 1 + (R-REM / 30).                               
061100     IF D-OUT-MM-X > 12                                                   
061200         MOVE 12 TO D-OUT-MM-X                                            
061300     END-IF.                                                              
061400     MOVE 15 TO D-OUT-DD-X.                                               
